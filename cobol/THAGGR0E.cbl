000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     THAGGR0E.
000300 AUTHOR.         R. HUBER.
000400 INSTALLATION.   KLIMASERVICE RECHENZENTRUM.
000500 DATE-WRITTEN.   1990-03-21.
000600 DATE-COMPILED.
000700 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000800******************************************************************
000900* Kurzbeschreibung :: Haengt die Lauf-Kennzahlen DDH (je Zone)
001000*                     und ALPHATOT (je Lauf) als zusaetzliche
001100*                     Zeilen an die Langformatdatei (Satzbild R2)
001200*                     an, gelesen aus den Summensaetzen R3/R4
001300*                     von THINDC0E
001400* Auftrag          :: KLIMA-4
001500*                     12345678901234567
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1990-03-21| rh  | Neuerstellung
002200*A.00.01|1993-09-14| kl  | ALPHATOT-Zeile ergaenzt (vorher nur
002300*                          DDH je Zone)
002400*A.00.02|1998-11-20| hg  | Jahr-2000: keine Aenderung noetig,
002500*                          Pruefvermerk ergaenzt
002600*A.00.03|2005-01-11| rh  | Fehlender R4-Satz (leerer Lauf ohne
002700*                          ALPHA-Werte) wird jetzt abgefangen
002800*                          statt mit Abbruch quittiert
002900*A.00.04|2011-06-14| kl  | WS-ENVIN-PRESENT-SW auf Stufe 77
003000*                          umgestellt (Einzelfeld)
003100*A.00.05|2011-07-04| kl  | ALPHATOT-Zeile wurde immer angehaengt,
003200*                          auch ohne gueltige ALPHA-Werte im Lauf -
003300*                          jetzt Pruefung auf R4-ALPHA-COUNT = 0
003400*A.00.06|2011-07-11| kl  | Satzbilder haengen jetzt direkt am FD
003500*                          (keine leeren 01 mehr daneben)
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Liest den Zonen-Summensatz (Satzbild R3, ein Satz je Zone) und
004100* haengt fuer jede Zone eine Zeile Indikator=DDH, Value=R3-DDH-
004200* UPPER an die Langformatdatei an (Regel B4.2).  Liest danach den
004300* Umgebungs-Summensatz (Satzbild R4, ein Satz je Lauf) und haengt
004400* die Zeile Zone=VALUES, Indikator=ALPHATOT, Value=R4-ALPHATOT-
004500* VALUE an (Regel B4.1).  Die Langformatdatei wird im ERWEITERN-
004600* Modus geoeffnet, die vorhandenen Zeilen aus THINDC0E bleiben
004700* unveraendert erhalten.
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ZONEN-ZEICHEN IS "0123456789"
005500                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                         ":_"
005700     UPSI-0 IS KURZLAUF-SCHALTER
005800         ON STATUS IS KURZLAUF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT  ZSUMIN      ASSIGN TO "ZSUMOUT"
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS TH-FILE-STATUS.
006400     SELECT  ENVIN       ASSIGN TO "ENVOUT"
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS TH-FILE-STATUS.
006700     SELECT  INDOUT      ASSIGN TO "INDOUT"
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS TH-FILE-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ZSUMIN
007300     RECORDING MODE IS F.
007400     COPY    THR3CPY OF "=THRMLIB".
007500 FD  ENVIN
007600     RECORDING MODE IS F.
007700     COPY    THR4CPY OF "=THRMLIB".
007800 FD  INDOUT
007900     RECORDING MODE IS F.
008000     COPY    THR2CPY OF "=THRMLIB".
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C9-ZONEN-GELESEN    PIC S9(09) COMP VALUE ZERO.
008700     05      C9-ZEILEN-ANGEHAENGT PIC S9(09) COMP VALUE ZERO.
008800     05      C4-INDIKATOR-IDX    PIC S9(04) COMP VALUE ZERO.
008900     05      FILLER              PIC X(04).
009000*--------------------------------------------------------------------*
009100* Anhaenge-Indikatoren der Zeilen: Rohtext (Liste), mit Tabellensicht
009200*--------------------------------------------------------------------*
009300 01          INDIKATOR-NAMEN-RAW.
009400     05      FILLER              PIC X(10)   VALUE "DDH".
009500     05      FILLER              PIC X(10)   VALUE "alphatot".
009600 01          INDIKATOR-NAMEN-TABELLE REDEFINES INDIKATOR-NAMEN-RAW.
009700     05      INDIKATOR-NAME  OCCURS 2 TIMES   PIC X(10).
009800*--------------------------------------------------------------------*
009900* Display-Felder: Praefix D
010000*--------------------------------------------------------------------*
010100 01          DISPLAY-FELDER.
010200     05      D-NUM9              PIC ZZZZZZZZ9.
010300     05      D-ZONE-O            PIC X(30).
010400     05      FILLER              PIC X(05).
010500*--------------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K
010700*--------------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL             PIC X(08)   VALUE "THAGGR0E".
011000     05      K-SIMULATION-NAME    PIC X(30)   VALUE SPACES.
011100     05      K-ALPHATOT-ZONE      PIC X(30)   VALUE "values".
011200     05      FILLER               PIC X(04).
011300*--------------------------------------------------------------------*
011400* Arbeitsfelder
011500*--------------------------------------------------------------------*
011600 01          WS-EDIT-FELDER.
011700     05      WS-EDIT-VALUE        PIC -(04)9.9999.
011800     05      FILLER               PIC X(08).
011900 01          WS-EDIT-ALPHA REDEFINES WS-EDIT-FELDER.
012000     05      WS-EDIT-VALUE-X      PIC X(10).
012100     05      FILLER               PIC X(08).
012200 77          WS-ENVIN-PRESENT-SW  PIC X(01)    VALUE "N".
012300     88  WS-ENVIN-PRESENT                  VALUE "Y".
012400 01          WORK-FELDER.
012500     05      ZEILE                PIC X(80) VALUE SPACES.
012600     05      ZEILE-R REDEFINES ZEILE.
012700         10  ZR-TEXT1             PIC X(40).
012800         10  ZR-TEXT2             PIC X(40).
012900     05      FILLER               PIC X(04).
013000     COPY    THSTCPY OF "=THRMLIB".
013100 PROCEDURE DIVISION.
013200******************************************************************
013300* Steuerungs-Section
013400******************************************************************
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     PERFORM B000-VORLAUF
013800     IF  TH-PRG-ABBRUCH
013900         CONTINUE
014000     ELSE
014100         PERFORM B100-VERARBEITUNG
014200     END-IF
014300     PERFORM B090-ENDE
014400     STOP RUN
014500     .
014600 A100-99.
014700     EXIT.
014800******************************************************************
014900* Vorlauf: Felder initialisieren, Dateien oeffnen
015000******************************************************************
015100 B000-VORLAUF SECTION.
015200 B000-00.
015300     PERFORM C000-INIT
015400     OPEN INPUT  ZSUMIN
015500     IF  TH-FILE-NOK
015600         DISPLAY K-MODUL " ZSUMIN OPEN FEHLER: " TH-FILE-STATUS
015700         SET TH-PRG-ABBRUCH TO TRUE
015800         GO TO B000-99-EXIT
015900     END-IF
016000     OPEN INPUT  ENVIN
016100     IF  TH-FILE-OK
016200         SET WS-ENVIN-PRESENT TO TRUE
016300     END-IF
016400     OPEN EXTEND  INDOUT
016500     IF  TH-FILE-NOK
016600         DISPLAY K-MODUL " INDOUT OPEN FEHLER: " TH-FILE-STATUS
016700         SET TH-PRG-ABBRUCH TO TRUE
016800     END-IF
016900     .
017000 B000-99-EXIT.
017100     EXIT.
017200******************************************************************
017300* Verarbeitung: je Zone eine DDH-Zeile, danach die ALPHATOT-Zeile
017400******************************************************************
017500 B100-VERARBEITUNG SECTION.
017600 B100-00.
017700     PERFORM B110-ZONE-DDH-LOOP THRU B110-99-EXIT
017800     IF  WS-ENVIN-PRESENT
017900         PERFORM B120-ALPHATOT-ROW
018000     END-IF
018100     .
018200 B100-99.
018300     EXIT.
018400******************************************************************
018500* Regel B4.2: je Zonen-Summensatz eine DDH-Zeile anhaengen
018600******************************************************************
018700 B110-ZONE-DDH-LOOP SECTION.
018800 B110-00.
018900     READ ZSUMIN
019000         AT END
019100             GO TO B110-99-EXIT
019200     END-READ
019300     ADD 1 TO C9-ZONEN-GELESEN
019400     MOVE SPACES              TO R2-INDICATOR-RECORD
019500     MOVE SPACES              TO R2-DATETIME
019600     MOVE R3-ZONE-NAME        TO R2-ZONE
019700     MOVE R3-DDH-UPPER        TO WS-EDIT-VALUE
019800     MOVE WS-EDIT-VALUE       TO R2-VALUE
019900     MOVE K-SIMULATION-NAME   TO R2-SIMULATION
020000     MOVE INDIKATOR-NAME (1)  TO R2-INDICATOR
020100     MOVE R3-ZONE-NAME        TO D-ZONE-O
020200     DISPLAY K-MODUL " DDH-ZEILE ANGEHAENGT FUER ZONE: " D-ZONE-O
020300     WRITE R2-INDICATOR-RECORD
020400     ADD 1 TO C9-ZEILEN-ANGEHAENGT
020500     GO TO B110-00
020600     .
020700 B110-99-EXIT.
020800     EXIT.
020900******************************************************************
021000* Regel B4.1: die ALPHATOT-Zeile des Laufs anhaengen
021100******************************************************************
021200 B120-ALPHATOT-ROW SECTION.
021300 B120-00.
021400     READ ENVIN
021500         AT END
021600             GO TO B120-99-EXIT
021700     END-READ
021800     IF  R4-ALPHA-COUNT = ZERO
021900         DISPLAY K-MODUL " ALPHATOT-ZEILE UEBERSPRUNGEN (B4.1): "
022000                 "KEINE GUELTIGEN ALPHA-WERTE IM LAUF"
022100         GO TO B120-99-EXIT
022200     END-IF
022300     MOVE SPACES              TO R2-INDICATOR-RECORD
022400     MOVE SPACES              TO R2-DATETIME
022500     MOVE K-ALPHATOT-ZONE     TO R2-ZONE
022600     MOVE R4-ALPHATOT-VALUE   TO WS-EDIT-VALUE
022700     MOVE WS-EDIT-VALUE       TO R2-VALUE
022800     MOVE K-SIMULATION-NAME   TO R2-SIMULATION
022900     MOVE INDIKATOR-NAME (2)  TO R2-INDICATOR
023000     DISPLAY K-MODUL " ALPHATOT-ZEILE ANGEHAENGT, WERT: "
023100             WS-EDIT-VALUE-X
023200     WRITE R2-INDICATOR-RECORD
023300     ADD 1 TO C9-ZEILEN-ANGEHAENGT
023400     .
023500 B120-99-EXIT.
023600     EXIT.
023700******************************************************************
023800* Initialisierung von Feldern und Strukturen
023900******************************************************************
024000 C000-INIT SECTION.
024100 C000-00.
024200     INITIALIZE COMP-FELDER
024300                TH-SCHALTER
024400     MOVE "SIM-2020-BASELINE" TO K-SIMULATION-NAME
024500     .
024600 C000-99.
024700     EXIT.
024800******************************************************************
024900* Nachlauf: Dateien schliessen, Kontrollsummen ausgeben
025000******************************************************************
025100 B090-ENDE SECTION.
025200 B090-00.
025300     CLOSE ZSUMIN ENVIN INDOUT
025400     IF  TH-PRG-ABBRUCH
025500         DISPLAY ">>> ABBRUCH THAGGR0E <<<"
025600     ELSE
025700         MOVE C9-ZONEN-GELESEN       TO D-NUM9
025800         MOVE SPACES                 TO ZEILE
025900         STRING "R3-SAETZE GELESEN    : " DELIMITED BY SIZE
026000                D-NUM9                 DELIMITED BY SIZE
026100                INTO ZR-TEXT1
026200         DISPLAY ZR-TEXT1
026300         MOVE C9-ZEILEN-ANGEHAENGT   TO D-NUM9
026400         MOVE SPACES                 TO ZEILE
026500         STRING "R2-ZEILEN ANGEHAENGT : " DELIMITED BY SIZE
026600                D-NUM9                 DELIMITED BY SIZE
026700                INTO ZR-TEXT2
026800         DISPLAY ZR-TEXT2
026900     END-IF
027000     .
027100 B090-99.
027200     EXIT.
027300******************************************************************
027400* ENDE Source-Programm
027500******************************************************************
