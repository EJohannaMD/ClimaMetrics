000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     THEXTR0E.
000300 AUTHOR.         K. LEHNER.
000400 INSTALLATION.   KLIMASERVICE RECHENZENTRUM.
000500 DATE-WRITTEN.   1989-04-11.
000600 DATE-COMPILED.
000700 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000800******************************************************************
000900* Kurzbeschreibung :: Extraktion normierter Stundensaetze je Zone
001000*                     aus den Rohdaten der Klimasimulation
001100* Auftrag          :: KLIMA-1
001200*                     12345678901234567
001300* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001500*----------------------------------------------------------------*
001600* Vers. | Datum    | von | Kommentar                             *
001700*-------|----------|-----|---------------------------------------*
001800*A.00.00|1989-04-11| kl  | Neuerstellung
001900*A.00.01|1990-10-02| rh  | Zonentabelle auf 20 Zonen erweitert
002000*A.00.02|1993-06-14| hg  | Regel B1.2 (Ersatz Operativtemperatur)
002100*                          ergaenzt
002200*A.00.03|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder,
002300*                          Umstellung Jahrhundert-Literale
002400*A.00.04|2004-02-09| hg  | Kontrollsummen je Zone im Nachlauf
002500*A.00.05|2011-06-14| kl  | Zaehler C9-ZONEN-OHNE-SAETZE ergaenzt -
002600*                          warnt, wenn eine konfigurierte Zone
002700*                          keinen R1-Satz liefert
002800*A.00.06|2011-07-11| kl  | NORMOUT-Satzbild haengt jetzt direkt am
002900*                          FD (kein leerer 01 mehr daneben); Regel
003000*                          B1.2 verlangt BEIDE Messwerte vor dem
003100*                          Mitteln, nicht nur einen (war OR)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Liest die Rohdatei der Simulation (eine Zeile je Stunde, Spalten
003700* fuer Aussenklima und je Zone) und schreibt fuer jede konfigurierte
003800* Zone einen normierten Stundensatz (Satzbild R1). Fehlt die
003900* Operativtemperatur im Rohsatz, wird sie nach Regel B1.2 ersetzt.
004000*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ZONEN-ZEICHEN IS "0123456789"
004700                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004800                         ":_"
004900     UPSI-0 IS KURZLAUF-SCHALTER
005000         ON STATUS IS KURZLAUF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT  RAWSIM      ASSIGN TO "RAWSIM"
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS TH-FILE-STATUS.
005600     SELECT  NORMOUT     ASSIGN TO "NORMOUT"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS TH-FILE-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  RAWSIM
006200     RECORDING MODE IS F.
006300 01  RAW-ROW-RECORD.
006400     05  RAW-TIMESTAMP.
006500         10  RAW-TS-MM           PIC 9(02).
006600         10  FILLER              PIC X(01).
006700         10  RAW-TS-DD           PIC 9(02).
006800         10  FILLER              PIC X(01).
006900         10  RAW-TS-HH           PIC 9(02).
007000         10  FILLER              PIC X(01).
007100         10  RAW-TS-MI           PIC 9(02).
007200         10  FILLER              PIC X(01).
007300         10  RAW-TS-SS           PIC 9(02).
007400     05  RAW-OUTDOOR-DRYBULB     PIC S9(03)V9(02).
007500     05  RAW-OUTDOOR-DEWPOINT    PIC S9(03)V9(02).
007600     05  RAW-ZONE-DATA OCCURS 20 TIMES
007700             INDEXED BY RAW-ZONE-IDX.
007800         10  RAW-Z-REL-HUMIDITY      PIC S9(03)V9(02).
007900         10  RAW-Z-OCCUPANCY         PIC S9(05)V9(02).
008000         10  RAW-Z-AIR-TEMP          PIC S9(03)V9(02).
008100         10  RAW-Z-RADIANT-TEMP      PIC S9(03)V9(02).
008200         10  RAW-Z-OPERATIVE-TEMP    PIC S9(03)V9(02).
008300         10  RAW-Z-OPERATIVE-IND     PIC X(01).
008400     05  FILLER                  PIC X(40).
008500 FD  NORMOUT
008600     RECORDING MODE IS F.
008700     COPY    THR1CPY OF "=THRMLIB".
008800 WORKING-STORAGE SECTION.
008900*--------------------------------------------------------------------*
009000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009100*--------------------------------------------------------------------*
009200 01          COMP-FELDER.
009300     05      C4-ZONE-COUNT       PIC S9(04) COMP VALUE ZERO.
009400     05      C4-ZONE-IDX         PIC S9(04) COMP VALUE ZERO.
009500     05      C9-ROWS-READ        PIC S9(09) COMP VALUE ZERO.
009600     05      C9-RECS-WRITTEN     PIC S9(09) COMP VALUE ZERO.
009700     05      C9-ZONE-COUNTS OCCURS 20 TIMES
009800                             PIC S9(09) COMP VALUE ZERO.
009900 77          C9-ZONEN-OHNE-SAETZE PIC S9(04) COMP VALUE ZERO.
010000*--------------------------------------------------------------------*
010100* REDEFINES Nr. 1: Zeitstempel als reine Ziffernfolge (fuer
010200* etwaige spaetere arithmetische Pruefung, vgl. TAL-TIME-N Muster)
010300*--------------------------------------------------------------------*
010400 01          RAW-TIMESTAMP-ALT REDEFINES RAW-TIMESTAMP.
010500     05      RTA-MMDD            PIC 9(04).
010600     05      FILLER              PIC X(01).
010700     05      RTA-HHMISS          PIC 9(06).
010800     05      FILLER              PIC X(01).
010900*--------------------------------------------------------------------*
011000* Display-Felder: Praefix D
011100*--------------------------------------------------------------------*
011200 01          DISPLAY-FELDER.
011300     05      D-NUM4              PIC -9(04).
011400     05      D-NUM9              PIC -9(09).
011500     05      D-ZONE-O            PIC X(30).
011600*--------------------------------------------------------------------*
011700* Felder mit konstantem Inhalt: Praefix K
011800*--------------------------------------------------------------------*
011900 01          KONSTANTE-FELDER.
012000     05      K-MODUL             PIC X(08)   VALUE "THEXTR0E".
012100*--------------------------------------------------------------------*
012200* Konfiguration der Zonen (Design-Zeit-Zuordnung Zone/Spalte, vgl.
012300* NON-GOALS: keine Laufzeit-Spaltensuche)
012400*--------------------------------------------------------------------*
012500 01          ZONE-CONFIG-TABLE.
012600     05      ZONE-CONFIG OCCURS 20 TIMES
012700                 INDEXED BY ZC-IDX.
012800         10  ZC-ZONE-NAME        PIC X(30).
012900*--------------------------------------------------------------------*
013000* REDEFINES Nr. 2: Zonentabelle als flache Zeichenkette, zum
013100* schnellen Loeschen/Initialisieren vor dem Laden
013200*--------------------------------------------------------------------*
013300 01          ZONE-CONFIG-FLAT REDEFINES ZONE-CONFIG-TABLE.
013400     05      FILLER              PIC X(600).
013500*--------------------------------------------------------------------*
013600* Arbeitssatz fuer den aufzubauenden R1-Stundensatz
013700*--------------------------------------------------------------------*
013800 01          WS-R1-RECORD.
013900     05      WS-R1-AIR-TEMP      PIC S9(03)V9(02).
014000     05      WS-R1-RADIANT-TEMP  PIC S9(03)V9(02).
014100*--------------------------------------------------------------------*
014200* REDEFINES Nr. 3: Luft-/Strahlungstemperatur als ein Block, fuer
014300* die Ersatzbildung der Operativtemperatur nach Regel B1.2
014400*--------------------------------------------------------------------*
014500 01          WS-R1-TEMP-BLOCK REDEFINES WS-R1-RECORD.
014600     05      WS-R1-TEMP-X        PIC X(10).
014700*--------------------------------------------------------------------*
014800* weitere Arbeitsfelder
014900*--------------------------------------------------------------------*
015000 01          WORK-FELDER.
015100     05      W-DUMMY             PIC X(02).
015200 01          ZEILE               PIC X(80) VALUE SPACES.
015300*--------------------------------------------------------------------*
015400* gemeinsame Datei-Status- und Schalterfelder
015500*--------------------------------------------------------------------*
015600     COPY    THSTCPY OF "=THRMLIB".
015700 PROCEDURE DIVISION.
015800******************************************************************
015900* Steuerungs-Section
016000******************************************************************
016100 A100-STEUERUNG SECTION.
016200 A100-00.
016300     PERFORM B000-VORLAUF
016400     IF  TH-PRG-ABBRUCH
016500         CONTINUE
016600     ELSE
016700         PERFORM B100-VERARBEITUNG THRU B100-99-EXIT
016800     END-IF
016900     PERFORM B090-ENDE
017000     STOP RUN
017100     .
017200 A100-99.
017300     EXIT.
017400******************************************************************
017500* Vorlauf: Felder initialisieren, Zonentabelle laden, Dateien
017600* oeffnen
017700******************************************************************
017800 B000-VORLAUF SECTION.
017900 B000-00.
018000     PERFORM C000-INIT
018100     PERFORM C100-LOAD-ZONE-CONFIG
018200     OPEN INPUT  RAWSIM
018300     IF  TH-FILE-NOK
018400         DISPLAY K-MODUL " RAWSIM OPEN FEHLER: " TH-FILE-STATUS
018500         SET TH-PRG-ABBRUCH TO TRUE
018600     END-IF
018700     OPEN OUTPUT NORMOUT
018800     IF  TH-FILE-NOK
018900         DISPLAY K-MODUL " NORMOUT OPEN FEHLER: " TH-FILE-STATUS
019000         SET TH-PRG-ABBRUCH TO TRUE
019100     END-IF
019200     .
019300 B000-99.
019400     EXIT.
019500******************************************************************
019600* Verarbeitung: je Rohsatz (= eine Stunde) und je konfigurierter
019700* Zone einen R1-Satz aufbauen und schreiben
019800******************************************************************
019900 B100-VERARBEITUNG SECTION.
020000 B100-00.
020100     READ RAWSIM
020200         AT END
020300             SET TH-EOF TO TRUE
020400             GO TO B100-99-EXIT
020500     END-READ
020600     ADD 1 TO C9-ROWS-READ
020700     PERFORM B115-ZONE-LOOP VARYING C4-ZONE-IDX FROM 1 BY 1
020800             UNTIL C4-ZONE-IDX > C4-ZONE-COUNT
020900             OR TH-PRG-ABBRUCH
021000     IF  TH-PRG-ABBRUCH
021100         GO TO B100-99-EXIT
021200     END-IF
021300     GO TO B100-00
021400     .
021500 B100-99-EXIT.
021600     EXIT.
021700******************************************************************
021800* Verarbeitung einer einzelnen Zone des laufenden Rohsatzes
021900******************************************************************
022000 B115-ZONE-LOOP SECTION.
022100 B115-00.
022200     PERFORM B110-BUILD-R1-RECORD
022300     PERFORM B120-OPERATIVE-TEMP
022400     WRITE R1-THERMAL-RECORD
022500     IF  TH-FILE-NOK
022600         DISPLAY K-MODUL " NORMOUT WRITE FEHLER: "
022700                 TH-FILE-STATUS
022800         SET TH-PRG-ABBRUCH TO TRUE
022900     ELSE
023000         ADD 1 TO C9-RECS-WRITTEN
023100         ADD 1 TO C9-ZONE-COUNTS (C4-ZONE-IDX)
023200     END-IF
023300     .
023400 B115-99.
023500     EXIT.
023600******************************************************************
023700* R1-Satz aus dem laufenden Rohsatz und der Zone C4-ZONE-IDX
023800* aufbauen (Zeitstempel, Aussenklima, Zonenwerte kopieren)
023900******************************************************************
024000 B110-BUILD-R1-RECORD SECTION.
024100 B110-00.
024200     MOVE RAW-TS-MM                      TO R1-DATE-MM
024300     MOVE RAW-TS-DD                      TO R1-DATE-DD
024400     MOVE RAW-TS-HH                      TO R1-HOUR
024500     MOVE ZC-ZONE-NAME (C4-ZONE-IDX)     TO R1-ZONE-NAME
024600     MOVE RAW-Z-REL-HUMIDITY  (C4-ZONE-IDX) TO R1-REL-HUMIDITY
024700     MOVE RAW-Z-OCCUPANCY     (C4-ZONE-IDX) TO R1-OCCUPANCY
024800     MOVE RAW-Z-AIR-TEMP      (C4-ZONE-IDX) TO R1-AIR-TEMP
024900     MOVE RAW-Z-RADIANT-TEMP  (C4-ZONE-IDX) TO R1-RADIANT-TEMP
025000     MOVE RAW-Z-OPERATIVE-TEMP(C4-ZONE-IDX) TO R1-OPERATIVE-TEMP
025100     MOVE RAW-Z-OPERATIVE-IND (C4-ZONE-IDX) TO R1-OPERATIVE-IND
025200     MOVE RAW-OUTDOOR-DRYBULB            TO R1-OUTDOOR-DRYBULB
025300     MOVE RAW-OUTDOOR-DEWPOINT           TO R1-OUTDOOR-DEWPOINT
025400     .
025500 B110-99.
025600     EXIT.
025700******************************************************************
025800* Regel B1.2: Operativtemperatur ersetzen, wenn im Rohsatz nicht
025900* geliefert
026000******************************************************************
026100 B120-OPERATIVE-TEMP SECTION.
026200 B120-00.
026300     IF  R1-OPERATIVE-VALID
026400         CONTINUE
026500     ELSE
026600         IF  RAW-Z-AIR-TEMP (C4-ZONE-IDX)     NOT = ZERO AND
026700             RAW-Z-RADIANT-TEMP (C4-ZONE-IDX) NOT = ZERO
026800             COMPUTE R1-OPERATIVE-TEMP ROUNDED =
026900                 (R1-AIR-TEMP + R1-RADIANT-TEMP) / 2
027000             SET R1-OPERATIVE-VALID TO TRUE
027100         ELSE
027200             SET R1-OPERATIVE-INVALID TO TRUE
027300         END-IF
027400     END-IF
027500     .
027600 B120-99.
027700     EXIT.
027800******************************************************************
027900* Initialisierung von Feldern und Strukturen
028000******************************************************************
028100 C000-INIT SECTION.
028200 C000-00.
028300     INITIALIZE COMP-FELDER
028400                TH-SCHALTER
028500     MOVE ZERO TO C9-ZONEN-OHNE-SAETZE
028600     .
028700 C000-99.
028800     EXIT.
028900******************************************************************
029000* Zonenkonfiguration laden (Design-Zeit-Tabelle, sechs Zonen des
029100* Klimagebaeudes)
029200******************************************************************
029300 C100-LOAD-ZONE-CONFIG SECTION.
029400 C100-00.
029500     MOVE 6                                  TO C4-ZONE-COUNT
029600     MOVE "0XPLANTABAJA:ZONA1"                TO ZC-ZONE-NAME (1)
029700     MOVE "0XPLANTABAJA:ZONA2"                TO ZC-ZONE-NAME (2)
029800     MOVE "0XPLANTABAJA:ZONA3"                TO ZC-ZONE-NAME (3)
029900     MOVE "0XPLANTABAJA:ZONA4"                TO ZC-ZONE-NAME (4)
030000     MOVE "1XPLANTAALTA:ZONA1"                TO ZC-ZONE-NAME (5)
030100     MOVE "1XPLANTAALTA:ZONA2"                TO ZC-ZONE-NAME (6)
030200     .
030300 C100-99.
030400     EXIT.
030500******************************************************************
030600* Nachlauf: Dateien schliessen, Kontrollsummen je Zone drucken
030700******************************************************************
030800 B090-ENDE SECTION.
030900 B090-00.
031000     CLOSE RAWSIM NORMOUT
031100     IF  TH-PRG-ABBRUCH
031200         DISPLAY ">>> ABBRUCH THEXTR0E <<<"
031300     ELSE
031400         DISPLAY "THEXTR0E - KONTROLLSUMMEN JE ZONE"
031500         PERFORM B095-ZONE-TOTAL-LINE VARYING C4-ZONE-IDX
031600                 FROM 1 BY 1 UNTIL C4-ZONE-IDX > C4-ZONE-COUNT
031700         MOVE C9-ROWS-READ      TO D-NUM9
031800         DISPLAY "ROHSAETZE GELESEN     : " D-NUM9
031900         MOVE C9-RECS-WRITTEN   TO D-NUM9
032000         DISPLAY "R1-SAETZE GESCHRIEBEN : " D-NUM9
032100         MOVE C9-ZONEN-OHNE-SAETZE TO D-NUM9
032200         DISPLAY "ZONEN OHNE SAETZE     : " D-NUM9
032300     END-IF
032400     .
032500 B090-99.
032600     EXIT.
032700******************************************************************
032800* Kontrollsummenzeile einer einzelnen Zone drucken
032900******************************************************************
033000 B095-ZONE-TOTAL-LINE SECTION.
033100 B095-00.
033200     MOVE ZC-ZONE-NAME (C4-ZONE-IDX)    TO D-ZONE-O
033300     MOVE C9-ZONE-COUNTS (C4-ZONE-IDX)  TO D-NUM9
033400     DISPLAY D-ZONE-O " " D-NUM9 " SAETZE"
033500     IF  C9-ZONE-COUNTS (C4-ZONE-IDX) = ZERO
033600         ADD 1 TO C9-ZONEN-OHNE-SAETZE
033700     END-IF
033800     .
033900 B095-99.
034000     EXIT.
034100******************************************************************
034200* ENDE Source-Programm
034300******************************************************************
