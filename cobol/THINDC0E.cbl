000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     THINDC0E.
000300 AUTHOR.         H. GRUBER.
000400 INSTALLATION.   KLIMASERVICE RECHENZENTRUM.
000500 DATE-WRITTEN.   1989-04-18.
000600 DATE-COMPILED.
000700 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000800******************************************************************
000900* Kurzbeschreibung :: Berechnung der Komfort-Kennzahlen IOD, AWD,
001000*                     ALPHA, HI, DDH, DI samt Kategorien je Zone
001100*                     und Stunde; Zonen-Summensatz und
001200*                     Umgebungs-Summensatz; Laufprotokoll
001300* Auftrag          :: KLIMA-2
001400*                     12345678901234567
001500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------*
001800* Vers. | Datum    | von | Kommentar                             *
001900*-------|----------|-----|---------------------------------------*
002000*A.00.00|1989-04-18| hg  | Neuerstellung
002100*A.00.01|1990-11-27| kl  | Zwei-Pass-Verfahren fuer Umgebungsdaten
002200*                          eingefuehrt (B2.2/B2.5)
002300*A.00.02|1992-05-06| rh  | Adaptives Komfortmodell (B2.5) ergaenzt,
002400*                          Tabelle DAY-LIMIT-TABLE eingefuehrt
002500*A.00.03|1994-08-19| hg  | Heat Index / DIlevel-Kategorien (B2.4,
002600*                          B2.6, B2.7) ergaenzt
002700*A.00.04|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder,
002800*                          Umstellung Jahrhundert-Literale
002900*A.00.05|2001-03-02| hg  | Laufprotokoll (Kontrollwechsel Zone)
003000*                          ergaenzt - vgl. Vorbild CNTRLBRK
003100*A.00.06|2007-09-11| rh  | ALPHA-Mittelwert (ALPHATOT) in den
003200*                          Umgebungs-Summensatz aufgenommen
003300*A.00.07|2011-06-14| kl  | R2-DATETIME fehlte auf allen Stunden-
003400*                          zeilen (B1.1 nicht nachgebildet) -
003500*                          B310-TIMESTAMP-NORMALIZE ergaenzt
003600*A.00.08|2011-06-14| kl  | B380-DDH pruefte DLT-TD-OK statt
003700*                          DLT-THETA-OK - erste Wochen je Zone
003800*                          zeigten falsche DDH-OBEN-Werte
003900*A.00.09|2011-07-04| kl  | Kopfzeile DateTime,Zone,Value,
004000*                          Simulation,Indicator fehlte auf INDOUT -
004100*                          wird jetzt nach OPEN OUTPUT geschrieben
004200*A.00.10|2011-07-04| kl  | R4-ALPHA-COUNT ergaenzt/gefuellt, damit
004300*                          THAGGR0E die ALPHATOT-Zeile bei Anzahl=0
004400*                          auslassen kann (Regel B4.1)
004500*A.00.11|2011-07-11| kl  | Satzbilder haengen jetzt direkt am FD
004600*                          (keine leeren 01 mehr daneben); AWD-Zeile
004700*                          trug faelschlich den Zonennamen statt
004800*                          "Environment" in R2-ZONE
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Liest die normierten Stundensaetze (Satzbild R1, sortiert nach
005400* Zone und Zeit) in zwei Durchgaengen:
005500*   Durchgang 1 - einmalig ueber die erste Zone (Aussenklima ist
005600*                 fuer alle Zonen gleich): AWD-Summen und
005700*                 Tagesmittel Aussentemperatur fuer das adaptive
005800*                 Komfortmodell (B2.5).
005900*   Durchgang 2 - je Zone und Stunde: IOD, AWD-Zeile, ALPHA, HI/
006000*                 HIlevel, DI/DIlevel, DDH; Kontrollwechsel Zone
006100*                 schreibt den Zonen-Summensatz (Satzbild R3).
006200* Am Ende: Umgebungs-Summensatz (Satzbild R4) und Laufprotokoll.
006300*
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ZONEN-ZEICHEN IS "0123456789"
007000                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                         ":_"
007200     UPSI-0 IS KURZLAUF-SCHALTER
007300         ON STATUS IS KURZLAUF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT  NORMIN      ASSIGN TO "NORMIN"
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS TH-FILE-STATUS.
007900     SELECT  INDOUT      ASSIGN TO "INDOUT"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS TH-FILE-STATUS.
008200     SELECT  ZSUMOUT     ASSIGN TO "ZSUMOUT"
008300             ORGANIZATION IS SEQUENTIAL
008400             FILE STATUS IS TH-FILE-STATUS.
008500     SELECT  ENVOUT      ASSIGN TO "ENVOUT"
008600             ORGANIZATION IS SEQUENTIAL
008700             FILE STATUS IS TH-FILE-STATUS.
008800     SELECT  RUNRPT      ASSIGN TO "RUNRPT"
008900             ORGANIZATION IS SEQUENTIAL
009000             FILE STATUS IS TH-FILE-STATUS.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  NORMIN
009400     RECORDING MODE IS F.
009500     COPY    THR1CPY OF "=THRMLIB".
009600 FD  INDOUT
009700     RECORDING MODE IS F.
009800     COPY    THR2CPY OF "=THRMLIB".
009900 FD  ZSUMOUT
010000     RECORDING MODE IS F.
010100     COPY    THR3CPY OF "=THRMLIB".
010200 FD  ENVOUT
010300     RECORDING MODE IS F.
010400     COPY    THR4CPY OF "=THRMLIB".
010500 FD  RUNRPT
010600     RECORDING MODE IS F.
010700 01  RUNRPT-RECORD               PIC X(080).
010800 WORKING-STORAGE SECTION.
010900*--------------------------------------------------------------------*
011000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011100*--------------------------------------------------------------------*
011200 01          COMP-FELDER.
011300     05      C4-DAY-IDX          PIC S9(04) COMP.
011400     05      C4-LOOKBACK-IDX     PIC S9(04) COMP.
011500     05      C4-LOOKBACK-DAY     PIC S9(04) COMP.
011600     05      C4-MONTH-IDX        PIC S9(04) COMP.
011700     05      C4-ZRT-IDX          PIC S9(04) COMP VALUE ZERO.
011800     05      C4-ZRT-COUNT        PIC S9(04) COMP VALUE ZERO.
011900     05      C4-ITER-IDX         PIC S9(04) COMP.
012000     05      C9-ROWS-READ-P1     PIC S9(09) COMP VALUE ZERO.
012100     05      C9-ROWS-READ-P2     PIC S9(09) COMP VALUE ZERO.
012200     05      C9-ROWS-WRITTEN     PIC S9(09) COMP VALUE ZERO.
012300     05      C9-ALPHA-COUNT      PIC S9(09) COMP VALUE ZERO.
012400     05      C9-DAYS-SEEN        PIC S9(09) COMP VALUE ZERO.
012500*--------------------------------------------------------------------*
012600* REDEFINES Nr. 1: Monatstabelle (Tage vor Monatsbeginn), geladen
012700* als Literalkette und als Tabelle ausgewertet
012800*--------------------------------------------------------------------*
012900 01          CUM-DAYS-RAW        PIC X(36) VALUE
013000     "000031059090120151181212243273304334".
013100 01          CUM-DAYS-TABLE REDEFINES CUM-DAYS-RAW.
013200     05      CUM-DAYS-BEFORE OCCURS 12 TIMES PIC 9(03).
013300*--------------------------------------------------------------------*
013400* REDEFINES Nr. 2: Heat-Index-Koeffizienten (Rothfusz-Regression,
013500* metrische Fassung) als Literalkette geladen und als Tabelle
013600* ausgewertet
013700*--------------------------------------------------------------------*
013800 01          HI-COEF-RAW.
013900     05      FILLER              PIC S9(01)V9(06) VALUE -8.784694.
014000     05      FILLER              PIC S9(01)V9(06) VALUE  1.611394.
014100     05      FILLER              PIC S9(01)V9(06) VALUE  2.338548.
014200     05      FILLER              PIC S9(01)V9(06) VALUE -0.146116.
014300     05      FILLER              PIC S9(01)V9(06) VALUE -0.012308.
014400     05      FILLER              PIC S9(01)V9(06) VALUE -0.016424.
014500     05      FILLER              PIC S9(01)V9(06) VALUE  0.002211.
014600     05      FILLER              PIC S9(01)V9(06) VALUE  0.000725.
014700     05      FILLER              PIC S9(01)V9(06) VALUE -0.000003.
014800 01          HI-COEF-TABLE REDEFINES HI-COEF-RAW.
014900     05      HI-COEF OCCURS 9 TIMES PIC S9(01)V9(06).
015000*--------------------------------------------------------------------*
015100* REDEFINES Nr. 3: laufendes Datum als MM/TT-Gruppe und als
015200* vierstellige Zahl (fuer den Tag-im-Jahr-Index)
015300*--------------------------------------------------------------------*
015400 01          WS-CURR-DATE.
015500     05      WS-CURR-MM          PIC 9(02).
015600     05      WS-CURR-DD          PIC 9(02).
015700 01          WS-CURR-DATE-N4 REDEFINES WS-CURR-DATE PIC 9(04).
015800*--------------------------------------------------------------------*
015900* REDEFINES Nr. 4: Monatslaengen-Tabelle (fuer den Tagesuebertrag
016000* bei Stunde 24, Regel B1.1), als Literalkette geladen
016100*--------------------------------------------------------------------*
016200 01          MONTH-LEN-RAW       PIC X(24) VALUE
016300     "312831303130313130313031".
016400 01          MONTH-LEN-TABLE REDEFINES MONTH-LEN-RAW.
016500     05      MONTH-LEN OCCURS 12 TIMES PIC 9(02).
016600*--------------------------------------------------------------------*
016700* Konstanten der Komfortrechnung (B2.1 - B2.7)
016800*--------------------------------------------------------------------*
016900 01          KONSTANTE-FELDER.
017000     05      K-MODUL             PIC X(08)   VALUE "THINDC0E".
017100     05      K-LAUF-JAHR          PIC 9(04)   VALUE 2020.
017200     05      K-TCOMF              PIC S9(03)V9(02) VALUE 26.50.
017300     05      K-TBASE              PIC S9(03)V9(02) VALUE 18.00.
017400     05      K-OUTDOOR-MIN        PIC S9(03)V9(02) VALUE -20.00.
017500     05      K-OUTDOOR-MAX        PIC S9(03)V9(02) VALUE  50.00.
017600     05      K-DI-TA-MIN          PIC S9(03)V9(02) VALUE -40.00.
017700     05      K-DI-TA-MAX          PIC S9(03)V9(02) VALUE  60.00.
017800     05      K-DI-DEW-MIN         PIC S9(03)V9(02) VALUE -50.00.
017900     05      K-DI-DEW-MAX         PIC S9(03)V9(02) VALUE  50.00.
018000     05      K-RM-WEIGHT-1        PIC 9(01)V9(01)  VALUE 1.0.
018100     05      K-RM-WEIGHT-2        PIC 9(01)V9(01)  VALUE 0.8.
018200     05      K-RM-WEIGHT-3        PIC 9(01)V9(01)  VALUE 0.6.
018300     05      K-RM-WEIGHT-4        PIC 9(01)V9(01)  VALUE 0.5.
018400     05      K-RM-WEIGHT-5        PIC 9(01)V9(01)  VALUE 0.4.
018500     05      K-RM-WEIGHT-6        PIC 9(01)V9(01)  VALUE 0.3.
018600     05      K-RM-WEIGHT-7        PIC 9(01)V9(01)  VALUE 0.2.
018700     05      K-RM-DIVISOR         PIC 9(01)V9(01)  VALUE 3.8.
018800     05      K-TN-FACTOR          PIC 9(01)V9(02)  VALUE 0.33.
018900     05      K-TN-OFFSET          PIC 9(02)V9(01)  VALUE 18.8.
019000     05      K-THETA-LOW-BOUND    PIC 9(02)V9(01)  VALUE 10.0.
019100     05      K-UPPER-CAP          PIC 9(02)V9(01)  VALUE 32.7.
019200     05      K-LOWER-HIGH-BOUND   PIC 9(02)V9(01)  VALUE 30.0.
019300 01          DAY-LIMIT-TABLE.
019400     05      DAY-LIMIT OCCURS 366 TIMES INDEXED BY DLT-IDX.
019500         10  DLT-TD-COUNT        PIC S9(04) COMP.
019600         10  DLT-TD-SUM          PIC S9(07)V9(04) COMP.
019700         10  DLT-TD-VALUE        PIC S9(03)V9(04) COMP.
019800         10  DLT-TD-VALID-SW     PIC X(01).
019900             88  DLT-TD-OK                  VALUE "Y".
020000         10  DLT-THETA-RM        PIC S9(03)V9(04) COMP.
020100         10  DLT-THETA-VALID-SW  PIC X(01).
020200             88  DLT-THETA-OK               VALUE "Y".
020300         10  DLT-UPPER           PIC S9(03)V9(04) COMP.
020400         10  DLT-LOWER           PIC S9(03)V9(04) COMP.
020500         10  DLT-LOWER-VALID-SW  PIC X(01).
020600             88  DLT-LOWER-OK               VALUE "Y".
020700 01          ZONE-REPORT-TABLE.
020800     05      ZONE-REPORT OCCURS 20 TIMES INDEXED BY ZRT-IDX.
020900         10  ZRT-ZONE-NAME       PIC X(30).
021000         10  ZRT-RECORDS         PIC S9(09) COMP.
021100         10  ZRT-OCCUPIED-HOURS  PIC S9(07)V9(02) COMP.
021200         10  ZRT-IOD             PIC S9(03)V9(04) COMP.
021300         10  ZRT-DDH-UPPER       PIC S9(07)V9(04) COMP.
021400         10  ZRT-DDH-LOWER       PIC S9(07)V9(04) COMP.
021500 01          WS-PASS1-FIRST-ZONE     PIC X(30).
021600 01          WS-CURRENT-ZONE         PIC X(30).
021700 01          WS-SIMULATION-NAME      PIC X(30).
021800*--------------------------------------------------------------*
021900* Ausgabe-Datumsfelder (vor und nach Tagesuebertrag Stunde 24,
022000* Regel B1.1) - Restatement der B3.1-Logik aus THPIVC0E
022100*--------------------------------------------------------------*
022200 01          WS-OUT-DATE.
022300     05      WS-OUT-YYYY          PIC 9(04).
022400     05      WS-OUT-MM            PIC 9(02).
022500     05      WS-OUT-DD            PIC 9(02).
022600     05      WS-OUT-HH            PIC 9(02).
022700 77          WS-OUT-DATETIME      PIC X(19).
022800 01          WS-TN                   PIC S9(03)V9(04) COMP.
022900 01          WS-IOD-FELDER.
023000     05      WS-IOD-EXCESS       PIC S9(03)V9(04) COMP.
023100     05      WS-IOD-VALID-SW     PIC X(01).
023200         88  WS-IOD-VALID                   VALUE "Y".
023300 01          WS-AWD-FELDER.
023400     05      WS-AWD-EXCESS       PIC S9(03)V9(04) COMP.
023500     05      WS-AWD-VALID-SW     PIC X(01).
023600         88  WS-AWD-VALID                   VALUE "Y".
023700 01          WS-ALPHA                PIC S9(03)V9(04) COMP.
023800 77          WS-ALPHA-SUM             PIC S9(09)V9(04) COMP.
023900 01          WS-OCCUPIED-FLAG         PIC 9(01) COMP.
024000 01          WS-DDH-UPPER             PIC S9(07)V9(04) COMP.
024100 01          WS-DDH-LOWER             PIC S9(07)V9(04) COMP.
024200 01          WS-HI-FELDER.
024300     05      WS-HI-T              PIC S9(03)V9(04) COMP.
024400     05      WS-HI-RH             PIC S9(03)V9(02) COMP.
024500     05      WS-HI-R              PIC S9(01)V9(06) COMP.
024600     05      WS-HI-T2             PIC S9(05)V9(04) COMP.
024700     05      WS-HI-R2             PIC S9(01)V9(06) COMP.
024800     05      WS-HI-T2R            PIC S9(05)V9(04) COMP.
024900     05      WS-HI-TR2            PIC S9(03)V9(04) COMP.
025000     05      WS-HI-T2R2           PIC S9(05)V9(04) COMP.
025100     05      WS-HI-VALUE          PIC S9(03)V9(04) COMP.
025200 01          WS-DI-FELDER.
025300     05      WS-DI-TA             PIC S9(03)V9(04) COMP.
025400     05      WS-DI-RH             PIC S9(03)V9(02) COMP.
025500     05      WS-DI-DEW            PIC S9(03)V9(02) COMP.
025600     05      WS-DI-VALID-SW       PIC X(01).
025700         88  WS-DI-VALID                    VALUE "Y".
025800     05      WS-TW                PIC S9(03)V9(04) COMP.
025900     05      WS-DI-VALUE          PIC S9(03)V9(04) COMP.
026000 01          WS-SQRT-INPUT            PIC S9(05)V9(04) COMP.
026100 01          WS-SQRT-RESULT           PIC S9(05)V9(04) COMP.
026200 01          WS-ATAN-INPUT            PIC S9(05)V9(04) COMP.
026300 01          WS-ATAN-RESULT           PIC S9(03)V9(07) COMP.
026400 01          WS-ATAN-WORK             PIC S9(05)V9(04) COMP.
026500 01          WS-ARCTAN-SIGN           PIC 9(01) COMP.
026600 01          WS-EDIT-VALUE            PIC -(04)9.9999.
026700 01          WS-EDIT-IOD              PIC -(04)9.9999.
026800 01          WS-EDIT-DDH-UP           PIC -(04)9.9999.
026900 01          WS-EDIT-DDH-LO           PIC -(04)9.9999.
027000 01          WS-CATEGORY              PIC X(22).
027100 01          WS-EDIT-CATEGORY         PIC X(22).
027200 01          B900-INDICATOR-NAME      PIC X(10).
027300 01          DISPLAY-FELDER.
027400     05      D-NUM9                PIC ZZZZZZZZ9.
027500     05      D-ZONE-O              PIC X(30).
027600 PROCEDURE DIVISION.
027700******************************************************************
027800* Steuerungs-Section
027900******************************************************************
028000 A100-STEUERUNG SECTION.
028100 A100-00.
028200     PERFORM B000-VORLAUF
028300     IF  TH-PRG-ABBRUCH
028400         CONTINUE
028500     ELSE
028600         PERFORM B200-PASS1-ENVIRONMENT THRU B200-99-EXIT
028700         PERFORM B250-DERIVE-DAY-LIMITS
028800         PERFORM B300-PASS2-ZONE-LOOP THRU B300-99-EXIT
028900         PERFORM B400-ENV-SUMMARY
029000         PERFORM B500-RUN-SUMMARY-REPORT
029100     END-IF
029200     PERFORM B090-ENDE
029300     STOP RUN
029400     .
029500 A100-99.
029600     EXIT.
029700******************************************************************
029800* Vorlauf: Felder initialisieren, Dateien oeffnen
029900******************************************************************
030000 B000-VORLAUF SECTION.
030100 B000-00.
030200     PERFORM C000-INIT
030300     OPEN INPUT  NORMIN
030400     IF  TH-FILE-NOK
030500         DISPLAY K-MODUL " NORMIN OPEN FEHLER: " TH-FILE-STATUS
030600         SET TH-PRG-ABBRUCH TO TRUE
030700     END-IF
030800     OPEN OUTPUT INDOUT
030900     MOVE SPACES TO R2-INDICATOR-RECORD
031000     MOVE "DateTime,Zone,Value,Simulation,Indicator" TO
031100         R2-INDICATOR-RECORD
031200     WRITE R2-INDICATOR-RECORD
031300     OPEN OUTPUT ZSUMOUT
031400     OPEN OUTPUT ENVOUT
031500     OPEN OUTPUT RUNRPT
031600     .
031700 B000-99.
031800     EXIT.
031900******************************************************************
032000* Durchgang 1: Umgebungsdaten - AWD-Summen und Tagesmittel der
032100* Aussentemperatur, gelesen nur ueber die erste Zone (Regel B2.2,
032200* B2.5-Vorarbeit). Die erste Zone enthaelt jede Stunde des
032300* Analysezeitraums genau einmal.
032400******************************************************************
032500 B200-PASS1-ENVIRONMENT SECTION.
032600 B200-00.
032700     MOVE SPACES TO WS-PASS1-FIRST-ZONE
032800     READ NORMIN
032900         AT END
033000             GO TO B200-99-EXIT
033100     END-READ
033200     MOVE R1-ZONE-NAME TO WS-PASS1-FIRST-ZONE
033300     .
033400 B200-10.
033500     ADD 1 TO C9-ROWS-READ-P1
033600     PERFORM B210-PASS1-ACCUMULATE
033700     READ NORMIN
033800         AT END
033900             GO TO B200-99-EXIT
034000     END-READ
034100     IF  R1-ZONE-NAME NOT = WS-PASS1-FIRST-ZONE
034200         GO TO B200-99-EXIT
034300     END-IF
034400     GO TO B200-10
034500     .
034600 B200-99-EXIT.
034700     EXIT.
034800******************************************************************
034900* Eine Stunde der ersten Zone in die Umgebungssummen einrechnen
035000******************************************************************
035100 B210-PASS1-ACCUMULATE SECTION.
035200 B210-00.
035300     ADD 1 TO R4-AWD-TOTAL-STEPS
035400     IF  R1-OUTDOOR-DRYBULB > K-TBASE
035500         ADD R1-OUTDOOR-DRYBULB TO R4-AWD-TOTAL-EXCESS
035600         SUBTRACT K-TBASE FROM R4-AWD-TOTAL-EXCESS
035700     END-IF
035800     IF  R1-OUTDOOR-DRYBULB NOT < K-OUTDOOR-MIN AND
035900         R1-OUTDOOR-DRYBULB NOT > K-OUTDOOR-MAX
036000         MOVE R1-DATE-MM TO WS-CURR-MM
036100         MOVE R1-DATE-DD TO WS-CURR-DD
036200         PERFORM B215-DAY-OF-YEAR
036300         ADD 1 TO DLT-TD-COUNT (C4-DAY-IDX)
036400         ADD R1-OUTDOOR-DRYBULB TO DLT-TD-SUM (C4-DAY-IDX)
036500     END-IF
036600     .
036700 B210-99.
036800     EXIT.
036900******************************************************************
037000* Tag-im-Jahr-Index aus WS-CURR-MM/WS-CURR-DD ableiten (fuer die
037100* Tabelle DAY-LIMIT-TABLE, bis zu 366 Eintraege)
037200******************************************************************
037300 B215-DAY-OF-YEAR SECTION.
037400 B215-00.
037500     MOVE WS-CURR-MM TO C4-MONTH-IDX
037600     COMPUTE C4-DAY-IDX =
037700         CUM-DAYS-BEFORE (C4-MONTH-IDX) + WS-CURR-DD
037800     IF  C4-DAY-IDX > C9-DAYS-SEEN
037900         MOVE C4-DAY-IDX TO C9-DAYS-SEEN
038000     END-IF
038100     .
038200 B215-99.
038300     EXIT.
038400******************************************************************
038500* Regel B2.5: aus den Tagesmitteln das adaptive Komfortmodell
038600* ableiten - laufender Mittelwert Theta-rm, Neutraltemperatur,
038700* Ober-/Untergrenze je Tag
038800******************************************************************
038900 B250-DERIVE-DAY-LIMITS SECTION.
039000 B250-00.
039100     MOVE R4-AWD-TOTAL-EXCESS TO R4-AWD-VALUE
039200     IF  R4-AWD-TOTAL-STEPS NOT = ZERO
039300         COMPUTE R4-AWD-VALUE ROUNDED =
039400             R4-AWD-TOTAL-EXCESS / R4-AWD-TOTAL-STEPS
039500     ELSE
039600         MOVE ZERO TO R4-AWD-VALUE
039700     END-IF
039800     PERFORM B255-DAY-LIMIT-LINE VARYING C4-DAY-IDX FROM 1 BY 1
039900             UNTIL C4-DAY-IDX > C9-DAYS-SEEN
040000     .
040100 B250-99.
040200     EXIT.
040300******************************************************************
040400* Ober-/Untergrenze fuer einen einzelnen Tag ableiten
040500******************************************************************
040600 B255-DAY-LIMIT-LINE SECTION.
040700 B255-00.
040800     SET DLT-TD-OK (C4-DAY-IDX)     TO FALSE
040900     SET DLT-THETA-OK (C4-DAY-IDX)  TO FALSE
041000     SET DLT-LOWER-OK (C4-DAY-IDX)  TO FALSE
041100     IF  DLT-TD-COUNT (C4-DAY-IDX) NOT = ZERO
041200         COMPUTE DLT-TD-VALUE (C4-DAY-IDX) ROUNDED =
041300             DLT-TD-SUM (C4-DAY-IDX) / DLT-TD-COUNT (C4-DAY-IDX)
041400         SET DLT-TD-OK (C4-DAY-IDX) TO TRUE
041500     END-IF
041600     IF  C4-DAY-IDX > 7
041700         PERFORM B260-RUNNING-MEAN
041800     END-IF
041900     IF  DLT-THETA-OK (C4-DAY-IDX)
042000         PERFORM B265-UPPER-LOWER-LIMIT
042100     END-IF
042200     .
042300 B255-99.
042400     EXIT.
042500******************************************************************
042600* Laufender Mittelwert Theta-rm(d) ueber die sieben Vortage
042700* (Regel B2.5); nur gueltig, wenn alle sieben Vortage gueltige
042800* Tagesmittel besitzen
042900******************************************************************
043000 B260-RUNNING-MEAN SECTION.
043100 B260-00.
043200     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 1
043300     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
043400         GO TO B260-99-EXIT
043500     END-IF
043600     COMPUTE DLT-THETA-RM (C4-DAY-IDX) =
043700         DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-1
043800     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 2
043900     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
044000         GO TO B260-99-EXIT
044100     END-IF
044200     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-2
044300         TO DLT-THETA-RM (C4-DAY-IDX)
044400     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 3
044500     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
044600         GO TO B260-99-EXIT
044700     END-IF
044800     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-3
044900         TO DLT-THETA-RM (C4-DAY-IDX)
045000     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 4
045100     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
045200         GO TO B260-99-EXIT
045300     END-IF
045400     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-4
045500         TO DLT-THETA-RM (C4-DAY-IDX)
045600     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 5
045700     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
045800         GO TO B260-99-EXIT
045900     END-IF
046000     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-5
046100         TO DLT-THETA-RM (C4-DAY-IDX)
046200     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 6
046300     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
046400         GO TO B260-99-EXIT
046500     END-IF
046600     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-6
046700         TO DLT-THETA-RM (C4-DAY-IDX)
046800     COMPUTE C4-LOOKBACK-DAY = C4-DAY-IDX - 7
046900     IF  NOT DLT-TD-OK (C4-LOOKBACK-DAY)
047000         GO TO B260-99-EXIT
047100     END-IF
047200     ADD DLT-TD-VALUE (C4-LOOKBACK-DAY) * K-RM-WEIGHT-7
047300         TO DLT-THETA-RM (C4-DAY-IDX)
047400     COMPUTE DLT-THETA-RM (C4-DAY-IDX) ROUNDED =
047500         DLT-THETA-RM (C4-DAY-IDX) / K-RM-DIVISOR
047600     SET DLT-THETA-OK (C4-DAY-IDX) TO TRUE
047700     .
047800 B260-99-EXIT.
047900     EXIT.
048000******************************************************************
048100* Neutraltemperatur sowie Ober-/Untergrenze eines Tages ableiten
048200******************************************************************
048300 B265-UPPER-LOWER-LIMIT SECTION.
048400 B265-00.
048500     IF  DLT-THETA-RM (C4-DAY-IDX) < K-THETA-LOW-BOUND
048600         MOVE K-THETA-LOW-BOUND TO DLT-UPPER (C4-DAY-IDX)
048700         MOVE K-THETA-LOW-BOUND TO DLT-LOWER (C4-DAY-IDX)
048800         SET DLT-LOWER-OK (C4-DAY-IDX) TO TRUE
048900     ELSE
049000         COMPUTE WS-TN ROUNDED =
049100             K-TN-FACTOR * DLT-THETA-RM (C4-DAY-IDX) + K-TN-OFFSET
049200         COMPUTE DLT-UPPER (C4-DAY-IDX) ROUNDED = WS-TN + 4
049300         IF  DLT-UPPER (C4-DAY-IDX) > K-UPPER-CAP
049400             MOVE K-UPPER-CAP TO DLT-UPPER (C4-DAY-IDX)
049500         END-IF
049600         IF  DLT-THETA-RM (C4-DAY-IDX) NOT > K-LOWER-HIGH-BOUND
049700             COMPUTE DLT-LOWER (C4-DAY-IDX) ROUNDED = WS-TN - 4
049800             SET DLT-LOWER-OK (C4-DAY-IDX) TO TRUE
049900         END-IF
050000     END-IF
050100     SET DLT-TD-OK (C4-DAY-IDX) TO TRUE
050200     .
050300 B265-99.
050400     EXIT.
050500******************************************************************
050600* Durchgang 2: je Zone und Stunde die Kennzahlen berechnen und
050700* die Langformatzeilen schreiben; Kontrollwechsel Zone
050800******************************************************************
050900 B300-PASS2-ZONE-LOOP SECTION.
051000 B300-00.
051100     CLOSE NORMIN
051200     OPEN INPUT NORMIN
051300     MOVE SPACES TO WS-CURRENT-ZONE
051400     .
051500 B300-10.
051600     READ NORMIN
051700         AT END
051800             GO TO B300-90-LAST-BREAK
051900     END-READ
052000     ADD 1 TO C9-ROWS-READ-P2
052100     IF  WS-CURRENT-ZONE NOT = SPACES AND
052200         R1-ZONE-NAME NOT = WS-CURRENT-ZONE
052300         PERFORM B390-ZONE-BREAK
052400     END-IF
052500     IF  R1-ZONE-NAME NOT = WS-CURRENT-ZONE
052600         MOVE R1-ZONE-NAME TO WS-CURRENT-ZONE
052700         PERFORM B392-ZONE-START
052800     END-IF
052900     PERFORM B310-TIMESTAMP-NORMALIZE
053000     PERFORM B320-IOD
053100     PERFORM B330-AWD-ROW
053200     PERFORM B340-ALPHA
053300     PERFORM B350-HEAT-INDEX
053400     PERFORM B360-WET-BULB
053500     PERFORM B370-DISCOMFORT
053600     PERFORM B380-DDH
053700     GO TO B300-10
053800     .
053900 B300-90-LAST-BREAK.
054000     IF  WS-CURRENT-ZONE NOT = SPACES
054100         PERFORM B390-ZONE-BREAK
054200     END-IF
054300     GO TO B300-99-EXIT
054400     .
054500 B300-99-EXIT.
054600     EXIT.
054700******************************************************************
054800* Regel B1.1: Jahr anhaengen und Stunde-24-Regel anwenden; erzeugt
054900* die volle Zeitstempel-Zeichenkette JJJJ-MM-TT HH:MI:SS fuer die
055000* Langformatzeilen (Satzbild R2) - Restatement der B3.1-Logik aus
055100* THPIVC0E (dort fuer die Pivot-Ausgabe, hier fuer die Indikatoren)
055200******************************************************************
055300 B310-TIMESTAMP-NORMALIZE SECTION.
055400 B310-00.
055500     MOVE K-LAUF-JAHR    TO WS-OUT-YYYY
055600     MOVE R1-DATE-MM     TO WS-OUT-MM
055700     MOVE R1-DATE-DD     TO WS-OUT-DD
055800     MOVE R1-HOUR        TO WS-OUT-HH
055900     IF  R1-HOUR = 24
056000         MOVE ZERO TO WS-OUT-HH
056100         PERFORM C120-JAHR-ANHAENGEN
056200     END-IF
056300     STRING WS-OUT-YYYY  DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
056400            WS-OUT-MM    DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
056500            WS-OUT-DD    DELIMITED BY SIZE, " " DELIMITED BY SIZE,
056600            WS-OUT-HH    DELIMITED BY SIZE, ":00:00"
056700                         DELIMITED BY SIZE
056800        INTO WS-OUT-DATETIME
056900     .
057000 B310-99.
057100     EXIT.
057200******************************************************************
057300* Tagesuebertrag bei Stunde 24: Tag/Monat/Jahr um einen Tag
057400* weiterzaehlen (ueber die Monatslaengen-Tabelle)
057500******************************************************************
057600 C120-JAHR-ANHAENGEN SECTION.
057700 C120-00.
057800     MOVE WS-OUT-MM TO C4-MONTH-IDX
057900     ADD 1 TO WS-OUT-DD
058000     IF  WS-OUT-DD > MONTH-LEN (C4-MONTH-IDX)
058100         MOVE 1 TO WS-OUT-DD
058200         ADD 1 TO WS-OUT-MM
058300         IF  WS-OUT-MM > 12
058400             MOVE 1 TO WS-OUT-MM
058500             ADD 1 TO WS-OUT-YYYY
058600         END-IF
058700     END-IF
058800     .
058900 C120-99.
059000     EXIT.
059100******************************************************************
059200* Regel B2.1: IOD - Belegt-ueberhitzte Ueberschusstemperatur
059300******************************************************************
059400 B320-IOD SECTION.
059500 B320-00.
059600     SET WS-IOD-VALID TO FALSE
059700     IF  R1-OPERATIVE-VALID
059800         COMPUTE WS-IOD-EXCESS ROUNDED =
059900             R1-OPERATIVE-TEMP - K-TCOMF
060000         IF  WS-IOD-EXCESS > ZERO AND R1-OCCUPANCY > ZERO
060100             ADD WS-IOD-EXCESS TO R3-EXCESS-TEMP
060200             SET WS-IOD-VALID TO TRUE
060300         END-IF
060400     END-IF
060500     ADD R1-OCCUPANCY TO R3-OCCUPIED-HOURS
060600     IF  WS-IOD-VALID
060700         MOVE WS-IOD-EXCESS TO WS-EDIT-VALUE
060800         MOVE "IOD       " TO B900-INDICATOR-NAME
060900         PERFORM B900-WRITE-DETAIL-ROW
061000     END-IF
061100     .
061200 B320-99.
061300     EXIT.
061400******************************************************************
061500* Regel B2.2: AWD-Zeile je Zone und Stunde (Umgebungsueberschuss)
061600******************************************************************
061700 B330-AWD-ROW SECTION.
061800 B330-00.
061900     SET WS-AWD-VALID TO FALSE
062000     COMPUTE WS-AWD-EXCESS ROUNDED = R1-OUTDOOR-DRYBULB - K-TBASE
062100     IF  WS-AWD-EXCESS > ZERO
062200         SET WS-AWD-VALID TO TRUE
062300         MOVE WS-AWD-EXCESS TO WS-EDIT-VALUE
062400         MOVE "AWD       " TO B900-INDICATOR-NAME
062500         PERFORM B900-WRITE-DETAIL-ROW
062600     END-IF
062700     .
062800 B330-99.
062900     EXIT.
063000******************************************************************
063100* Regel B2.3: ALPHA = stuendlicher IOD-Ueberschuss / AWD-Ueberschuss
063200******************************************************************
063300 B340-ALPHA SECTION.
063400 B340-00.
063500     IF  WS-IOD-VALID AND WS-AWD-VALID
063600         COMPUTE WS-ALPHA ROUNDED = WS-IOD-EXCESS / WS-AWD-EXCESS
063700         MOVE WS-ALPHA TO WS-EDIT-VALUE
063800         MOVE "ALPHA     " TO B900-INDICATOR-NAME
063900         PERFORM B900-WRITE-DETAIL-ROW
064000         ADD WS-ALPHA TO WS-ALPHA-SUM
064100         ADD 1 TO C9-ALPHA-COUNT
064200     END-IF
064300     .
064400 B340-99.
064500     EXIT.
064600******************************************************************
064700* Regel B2.4: Heat Index (metrische Rothfusz-Regression) und
064800* Kategorie HIlevel
064900******************************************************************
065000 B350-HEAT-INDEX SECTION.
065100 B350-00.
065200     MOVE R1-OUTDOOR-DRYBULB TO WS-HI-T
065300     MOVE R1-REL-HUMIDITY   TO WS-HI-RH
065400     IF  WS-HI-RH < ZERO
065500         MOVE ZERO TO WS-HI-RH
065600     END-IF
065700     IF  WS-HI-RH > 100
065800         MOVE 100 TO WS-HI-RH
065900     END-IF
066000     IF  WS-HI-T NOT > 26.7 OR WS-HI-RH < 40
066100         MOVE WS-HI-T TO WS-HI-VALUE
066200     ELSE
066300         PERFORM B355-HEAT-INDEX-POLY
066400     END-IF
066500     MOVE WS-HI-VALUE TO WS-EDIT-VALUE
066600     MOVE "HI        " TO B900-INDICATOR-NAME
066700     PERFORM B900-WRITE-DETAIL-ROW
066800     PERFORM B356-HEAT-INDEX-LEVEL
066900     .
067000 B350-99.
067100     EXIT.
067200******************************************************************
067300* Polynomteil der Heat-Index-Formel (volle Regression)
067400******************************************************************
067500 B355-HEAT-INDEX-POLY SECTION.
067600 B355-00.
067700     COMPUTE WS-HI-R    ROUNDED = WS-HI-RH / 100
067800     COMPUTE WS-HI-T2   ROUNDED = WS-HI-T * WS-HI-T
067900     COMPUTE WS-HI-R2   ROUNDED = WS-HI-R * WS-HI-R
068000     COMPUTE WS-HI-T2R  ROUNDED = WS-HI-T2 * WS-HI-R
068100     COMPUTE WS-HI-TR2  ROUNDED = WS-HI-T * WS-HI-R2
068200     COMPUTE WS-HI-T2R2 ROUNDED = WS-HI-T2 * WS-HI-R2
068300     COMPUTE WS-HI-VALUE ROUNDED =
068400         HI-COEF (1) + HI-COEF (2) * WS-HI-T
068500                     + HI-COEF (3) * WS-HI-R
068600                     + HI-COEF (4) * WS-HI-T2R / WS-HI-T
068700                     + HI-COEF (5) * WS-HI-T2
068800                     + HI-COEF (6) * WS-HI-R2
068900                     + HI-COEF (7) * WS-HI-T2R
069000                     + HI-COEF (8) * WS-HI-TR2
069100                     + HI-COEF (9) * WS-HI-T2R2
069200     .
069300 B355-99.
069400     EXIT.
069500******************************************************************
069600* HIlevel-Kategorie aus dem Heat-Index-Wert ableiten
069700******************************************************************
069800 B356-HEAT-INDEX-LEVEL SECTION.
069900 B356-00.
070000     EVALUATE TRUE
070100         WHEN WS-HI-VALUE < 27
070200             MOVE "SAFE CONDITION     " TO WS-CATEGORY
070300         WHEN WS-HI-VALUE < 32
070400             MOVE "CAUTION            " TO WS-CATEGORY
070500         WHEN WS-HI-VALUE < 41
070600             MOVE "EXTREME CAUTION    " TO WS-CATEGORY
070700         WHEN WS-HI-VALUE < 54
070800             MOVE "DANGER             " TO WS-CATEGORY
070900         WHEN OTHER
071000             MOVE "EXTREME DANGER     " TO WS-CATEGORY
071100     END-EVALUATE
071200     MOVE WS-CATEGORY TO WS-EDIT-CATEGORY
071300     MOVE "HIlevel   " TO B900-INDICATOR-NAME
071400     PERFORM B900-WRITE-DETAIL-ROW
071500     .
071600 B356-99.
071700     EXIT.
071800******************************************************************
071900* Regel B2.6: Feuchtkugeltemperatur nach Stull (2011); ATAN und
072000* SQRT werden handgerechnet (keine intrinsischen FUNCTIONen)
072100******************************************************************
072200 B360-WET-BULB SECTION.
072300 B360-00.
072400     MOVE R1-OUTDOOR-DRYBULB   TO WS-DI-TA
072500     MOVE R1-REL-HUMIDITY      TO WS-DI-RH
072600     MOVE R1-OUTDOOR-DEWPOINT  TO WS-DI-DEW
072700     SET WS-DI-VALID TO TRUE
072800     IF  WS-DI-TA < K-DI-TA-MIN OR WS-DI-TA > K-DI-TA-MAX
072900         SET WS-DI-VALID TO FALSE
073000     END-IF
073100     IF  WS-DI-DEW < K-DI-DEW-MIN OR WS-DI-DEW > K-DI-DEW-MAX
073200         SET WS-DI-VALID TO FALSE
073300     END-IF
073400     IF  WS-DI-RH < ZERO OR WS-DI-RH > 100
073500         SET WS-DI-VALID TO FALSE
073600     END-IF
073700     IF  WS-DI-DEW > WS-DI-TA
073800         SET WS-DI-VALID TO FALSE
073900     END-IF
074000     IF  NOT WS-DI-VALID
074100         GO TO B360-99-EXIT
074200     END-IF
074300     COMPUTE WS-SQRT-INPUT ROUNDED = WS-DI-RH + 8.313659
074400     PERFORM B397-SQRT
074500     COMPUTE WS-ATAN-INPUT ROUNDED = WS-SQRT-RESULT * 0.151977
074600     PERFORM B396-ARCTAN
074700     COMPUTE WS-TW ROUNDED = WS-DI-TA * WS-ARCTAN-RESULT
074800     COMPUTE WS-ATAN-INPUT ROUNDED = WS-DI-TA + WS-DI-RH
074900     PERFORM B396-ARCTAN
075000     ADD WS-ARCTAN-RESULT TO WS-TW
075100     COMPUTE WS-ATAN-INPUT ROUNDED = WS-DI-RH - 1.676331
075200     PERFORM B396-ARCTAN
075300     SUBTRACT WS-ARCTAN-RESULT FROM WS-TW
075400     COMPUTE WS-SQRT-INPUT ROUNDED = WS-DI-RH
075500     PERFORM B397-SQRT
075600     COMPUTE WS-ATAN-INPUT ROUNDED = WS-DI-RH * 0.023101
075700     PERFORM B396-ARCTAN
075800     COMPUTE WS-TW ROUNDED = WS-TW +
075900         (0.00391838 * WS-DI-RH * WS-SQRT-RESULT
076000         * WS-ARCTAN-RESULT)
076100     COMPUTE WS-TW ROUNDED = WS-TW - 4.686035
076200     .
076300 B360-99-EXIT.
076400     EXIT.
076500******************************************************************
076600* Regel B2.7: Discomfort Index und Kategorie DIlevel
076700******************************************************************
076800 B370-DISCOMFORT SECTION.
076900 B370-00.
077000     IF  WS-DI-VALID
077100         COMPUTE WS-DI-VALUE ROUNDED = (WS-DI-TA + WS-TW) / 2
077200         MOVE WS-DI-VALUE TO WS-EDIT-VALUE
077300         MOVE "DI        " TO B900-INDICATOR-NAME
077400         PERFORM B900-WRITE-DETAIL-ROW
077500         EVALUATE TRUE
077600             WHEN WS-DI-VALUE < 21
077700                 MOVE "COMFORTABLE          " TO WS-CATEGORY
077800             WHEN WS-DI-VALUE < 24
077900                 MOVE "SLIGHTLY UNCOMFORTABLE" TO WS-CATEGORY
078000             WHEN WS-DI-VALUE < 27
078100                 MOVE "UNCOMFORTABLE        " TO WS-CATEGORY
078200             WHEN WS-DI-VALUE < 29
078300                 MOVE "VERY UNCOMFORTABLE   " TO WS-CATEGORY
078400             WHEN OTHER
078500                 MOVE "DANGEROUS            " TO WS-CATEGORY
078600         END-EVALUATE
078700     ELSE
078800         MOVE "INVALID DATA         " TO WS-CATEGORY
078900     END-IF
079000     MOVE WS-CATEGORY TO WS-EDIT-CATEGORY
079100     MOVE "DIlevel   " TO B900-INDICATOR-NAME
079200     PERFORM B900-WRITE-DETAIL-ROW
079300     .
079400 B370-99.
079500     EXIT.
079600******************************************************************
079700* Regel B2.5: stuendliche Gradstunden ueber/unter der adaptiven
079800* Grenze, aufsummiert in R3-DDH-UPPER / R3-DDH-LOWER
079900******************************************************************
080000 B380-DDH SECTION.
080100 B380-00.
080200     MOVE R1-DATE-MM TO WS-CURR-MM
080300     MOVE R1-DATE-DD TO WS-CURR-DD
080400     PERFORM B215-DAY-OF-YEAR
080500     MOVE ZERO TO WS-OCCUPIED-FLAG
080600     IF  R1-OCCUPANCY > ZERO
080700         MOVE 1 TO WS-OCCUPIED-FLAG
080800     END-IF
080900     IF  NOT DLT-THETA-OK (C4-DAY-IDX) OR NOT R1-OPERATIVE-VALID
081000         GO TO B380-99-EXIT
081100     END-IF
081200     COMPUTE WS-DDH-UPPER ROUNDED =
081300         (R1-OPERATIVE-TEMP - DLT-UPPER (C4-DAY-IDX))
081400         * WS-OCCUPIED-FLAG
081500     IF  WS-DDH-UPPER < ZERO
081600         MOVE ZERO TO WS-DDH-UPPER
081700     END-IF
081800     ADD WS-DDH-UPPER TO R3-DDH-UPPER
081900     MOVE WS-DDH-UPPER TO WS-EDIT-VALUE
082000     MOVE "DDH       " TO B900-INDICATOR-NAME
082100     PERFORM B900-WRITE-DETAIL-ROW
082200     IF  DLT-LOWER-OK (C4-DAY-IDX)
082300         COMPUTE WS-DDH-LOWER ROUNDED =
082400             (DLT-LOWER (C4-DAY-IDX) - R1-OPERATIVE-TEMP)
082500             * WS-OCCUPIED-FLAG
082600         IF  WS-DDH-LOWER < ZERO
082700             MOVE ZERO TO WS-DDH-LOWER
082800         END-IF
082900         ADD WS-DDH-LOWER TO R3-DDH-LOWER
083000     END-IF
083100     .
083200 B380-99-EXIT.
083300     EXIT.
083400******************************************************************
083500* Zonenwechsel beginnt: Zaehler/Summen fuer die neue Zone nullen
083600******************************************************************
083700 B392-ZONE-START SECTION.
083800 B392-00.
083900     MOVE R1-ZONE-NAME       TO R3-ZONE-NAME
084000     MOVE ZERO               TO R3-EXCESS-TEMP
084100     MOVE ZERO               TO R3-OCCUPIED-HOURS
084200     MOVE ZERO               TO R3-DDH-UPPER
084300     MOVE ZERO               TO R3-DDH-LOWER
084400     ADD 1 TO C4-ZRT-COUNT
084500     MOVE C4-ZRT-COUNT TO C4-ZRT-IDX
084600     MOVE R1-ZONE-NAME TO ZRT-ZONE-NAME (C4-ZRT-IDX)
084700     MOVE ZERO TO ZRT-RECORDS (C4-ZRT-IDX)
084800     .
084900 B392-99.
085000     EXIT.
085100******************************************************************
085200* Kontrollwechsel Zone: Zonen-Summensatz schreiben, Laufzeile
085300* fuer das Protokoll sichern
085400******************************************************************
085500 B390-ZONE-BREAK SECTION.
085600 B390-00.
085700     IF  R3-OCCUPIED-HOURS = ZERO
085800         MOVE ZERO TO R3-IOD
085900     ELSE
086000         COMPUTE R3-IOD ROUNDED =
086100             R3-EXCESS-TEMP / R3-OCCUPIED-HOURS
086200     END-IF
086300     WRITE R3-ZONE-SUMMARY
086400     MOVE R3-IOD            TO ZRT-IOD (C4-ZRT-IDX)
086500     MOVE R3-OCCUPIED-HOURS TO ZRT-OCCUPIED-HOURS (C4-ZRT-IDX)
086600     MOVE R3-DDH-UPPER      TO ZRT-DDH-UPPER (C4-ZRT-IDX)
086700     MOVE R3-DDH-LOWER      TO ZRT-DDH-LOWER (C4-ZRT-IDX)
086800     .
086900 B390-99.
087000     EXIT.
087100******************************************************************
087200* Regel B4.1: Umgebungs-Summensatz schreiben (AWD und ALPHATOT)
087300******************************************************************
087400 B400-ENV-SUMMARY SECTION.
087500 B400-00.
087600     IF  C9-ALPHA-COUNT = ZERO
087700         MOVE ZERO TO R4-ALPHATOT-VALUE
087800     ELSE
087900         COMPUTE R4-ALPHATOT-VALUE ROUNDED =
088000             WS-ALPHA-SUM / C9-ALPHA-COUNT
088100     END-IF
088200     MOVE C9-ALPHA-COUNT TO R4-ALPHA-COUNT
088300     WRITE R4-ENVIRONMENT-SUMMARY
088400     .
088500 B400-99.
088600     EXIT.
088700******************************************************************
088800* Laufprotokoll: Zonendetail, Umgebungsblock, Gesamtsummen
088900* (Vorbild fuer den Kontrollwechsel-Druck: 04/CNTRLBRK)
089000******************************************************************
089100 B500-RUN-SUMMARY-REPORT SECTION.
089200 B500-00.
089300     MOVE SPACES TO RUNRPT-RECORD
089400     MOVE "THINDC0E - LAUFPROTOKOLL KLIMAKENNZAHLEN" TO
089500         RUNRPT-RECORD
089600     WRITE RUNRPT-RECORD
089700     PERFORM B510-ZONE-DETAIL-LINE VARYING C4-ZRT-IDX FROM 1 BY 1
089800             UNTIL C4-ZRT-IDX > C4-ZRT-COUNT
089900     MOVE SPACES TO RUNRPT-RECORD
090000     WRITE RUNRPT-RECORD
090100     MOVE R4-AWD-VALUE        TO WS-EDIT-VALUE
090200     STRING "UMGEBUNG  AWD=" DELIMITED BY SIZE,
090300            WS-EDIT-VALUE     DELIMITED BY SIZE,
090400            "  SCHRITTE="     DELIMITED BY SIZE,
090500            R4-AWD-TOTAL-STEPS DELIMITED BY SIZE,
090600            "  ALPHATOT="     DELIMITED BY SIZE,
090700            R4-ALPHATOT-VALUE DELIMITED BY SIZE
090800        INTO RUNRPT-RECORD
090900     WRITE RUNRPT-RECORD
091000     MOVE SPACES TO RUNRPT-RECORD
091100     MOVE C9-ROWS-READ-P2   TO D-NUM9
091200     STRING "GESAMT GELESEN   : " DELIMITED BY SIZE,
091300            D-NUM9             DELIMITED BY SIZE
091400        INTO RUNRPT-RECORD
091500     WRITE RUNRPT-RECORD
091600     MOVE SPACES TO RUNRPT-RECORD
091700     MOVE C9-ROWS-WRITTEN   TO D-NUM9
091800     STRING "GESAMT GESCHRIEBEN: " DELIMITED BY SIZE,
091900            D-NUM9              DELIMITED BY SIZE
092000        INTO RUNRPT-RECORD
092100     WRITE RUNRPT-RECORD
092200     .
092300 B500-99.
092400     EXIT.
092500******************************************************************
092600* Eine Detailzeile des Laufprotokolls (eine Zone)
092700******************************************************************
092800 B510-ZONE-DETAIL-LINE SECTION.
092900 B510-00.
093000     MOVE SPACES TO RUNRPT-RECORD
093100     MOVE ZRT-ZONE-NAME (C4-ZRT-IDX)        TO D-ZONE-O
093200     MOVE ZRT-OCCUPIED-HOURS (C4-ZRT-IDX)   TO WS-EDIT-VALUE
093300     MOVE ZRT-IOD (C4-ZRT-IDX)              TO WS-EDIT-IOD
093400     MOVE ZRT-DDH-UPPER (C4-ZRT-IDX)         TO WS-EDIT-DDH-UP
093500     MOVE ZRT-DDH-LOWER (C4-ZRT-IDX)         TO WS-EDIT-DDH-LO
093600     STRING D-ZONE-O          DELIMITED BY SIZE,
093700            " BELEGT="        DELIMITED BY SIZE,
093800            WS-EDIT-VALUE     DELIMITED BY SIZE,
093900            " IOD="           DELIMITED BY SIZE,
094000            WS-EDIT-IOD       DELIMITED BY SIZE,
094100            " DDH-OBEN="      DELIMITED BY SIZE,
094200            WS-EDIT-DDH-UP    DELIMITED BY SIZE,
094300            " DDH-UNTEN="     DELIMITED BY SIZE,
094400            WS-EDIT-DDH-LO    DELIMITED BY SIZE
094500        INTO RUNRPT-RECORD
094600     WRITE RUNRPT-RECORD
094700     .
094800 B510-99.
094900     EXIT.
095000******************************************************************
095100* Eine Langformatzeile (Satzbild R2) schreiben, wenn der
095200* uebergebene Kennzahlenname nicht leer ist
095300******************************************************************
095400 B900-WRITE-DETAIL-ROW SECTION.
095500 B900-00.
095600     MOVE WS-OUT-DATETIME       TO R2-DATETIME
095700     MOVE R1-ZONE-NAME          TO R2-ZONE
095800     MOVE WS-EDIT-VALUE         TO R2-VALUE
095900     MOVE WS-SIMULATION-NAME    TO R2-SIMULATION
096000     MOVE B900-INDICATOR-NAME   TO R2-INDICATOR
096100     IF  B900-INDICATOR-NAME = "HIlevel   " OR
096200         B900-INDICATOR-NAME = "DIlevel   "
096300         MOVE WS-EDIT-CATEGORY  TO R2-VALUE
096400     END-IF
096500     IF  B900-INDICATOR-NAME = "AWD       "
096600         MOVE "Environment"      TO R2-ZONE
096700     END-IF
096800     WRITE R2-INDICATOR-RECORD
096900     ADD 1 TO C9-ROWS-WRITTEN
097000     .
097100 B900-99.
097200     EXIT.
097300******************************************************************
097400* Handgerechneter Arkustangens (Bogenmass) ueber
097500* Argumentreduktion und Minimax-Polynom auf [0,1] - ersetzt die
097600* unzulaessige intrinsische FUNCTION ATAN
097700******************************************************************
097800 B396-ARCTAN SECTION.
097900 B396-00.
098000     MOVE ZERO TO WS-ARCTAN-SIGN
098100     MOVE WS-ATAN-INPUT TO WS-ATAN-WORK
098200     IF  WS-ATAN-WORK < ZERO
098300         MOVE 1 TO WS-ARCTAN-SIGN
098400         COMPUTE WS-ATAN-WORK = ZERO - WS-ATAN-WORK
098500     END-IF
098600     IF  WS-ATAN-WORK > 1
098700         COMPUTE WS-ATAN-WORK ROUNDED = 1 / WS-ATAN-WORK
098800         COMPUTE WS-ARCTAN-RESULT ROUNDED =
098900             1.5707963 -
099000             (WS-ATAN-WORK * (0.7853981 -
099100             (WS-ATAN-WORK - 1) * (0.2447 + 0.0663 * WS-ATAN-WORK)))
099200     ELSE
099300         COMPUTE WS-ARCTAN-RESULT ROUNDED =
099400             WS-ATAN-WORK * (0.7853981 -
099500             (WS-ATAN-WORK - 1) * (0.2447 + 0.0663 * WS-ATAN-WORK))
099600     END-IF
099700     IF  WS-ARCTAN-SIGN = 1
099800         COMPUTE WS-ARCTAN-RESULT = ZERO - WS-ARCTAN-RESULT
099900     END-IF
100000     .
100100 B396-99.
100200     EXIT.
100300******************************************************************
100400* Handgerechnete Quadratwurzel nach Newton-Raphson - ersetzt die
100500* unzulaessige intrinsische FUNCTION SQRT
100600******************************************************************
100700 B397-SQRT SECTION.
100800 B397-00.
100900     IF  WS-SQRT-INPUT NOT > ZERO
101000         MOVE ZERO TO WS-SQRT-RESULT
101100         GO TO B397-99-EXIT
101200     END-IF
101300     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
101400     IF  WS-SQRT-RESULT < 1
101500         MOVE 1 TO WS-SQRT-RESULT
101600     END-IF
101700     PERFORM B398-NEWTON-STEP VARYING C4-ITER-IDX FROM 1 BY 1
101800             UNTIL C4-ITER-IDX > 8
101900     .
102000 B397-99-EXIT.
102100     EXIT.
102200******************************************************************
102300* Ein Iterationsschritt des Newton-Raphson-Verfahrens
102400******************************************************************
102500 B398-NEWTON-STEP SECTION.
102600 B398-00.
102700     COMPUTE WS-SQRT-RESULT ROUNDED =
102800         (WS-SQRT-RESULT + WS-SQRT-INPUT / WS-SQRT-RESULT) / 2
102900     .
103000 B398-99.
103100     EXIT.
103200******************************************************************
103300* Initialisierung von Feldern und Strukturen
103400******************************************************************
103500 C000-INIT SECTION.
103600 C000-00.
103700     INITIALIZE COMP-FELDER
103800                TH-SCHALTER
103900                DAY-LIMIT-TABLE
104000                ZONE-REPORT-TABLE
104100     MOVE ZERO TO R4-AWD-TOTAL-STEPS
104200     MOVE ZERO TO R4-AWD-TOTAL-EXCESS
104300     MOVE ZERO TO WS-ALPHA-SUM
104400     MOVE "SIM-2020-BASELINE"   TO WS-SIMULATION-NAME
104500     .
104600 C000-99.
104700     EXIT.
104800******************************************************************
104900* Nachlauf: Dateien schliessen
105000******************************************************************
105100 B090-ENDE SECTION.
105200 B090-00.
105300     CLOSE NORMIN INDOUT ZSUMOUT ENVOUT RUNRPT
105400     IF  TH-PRG-ABBRUCH
105500         DISPLAY ">>> ABBRUCH THINDC0E <<<"
105600     ELSE
105700         DISPLAY "THINDC0E - VERARBEITUNG OK"
105800     END-IF
105900     .
106000 B090-99.
106100     EXIT.
106200******************************************************************
106300* ENDE Source-Programm
106400******************************************************************
