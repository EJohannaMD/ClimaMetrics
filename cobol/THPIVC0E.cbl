000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     THPIVC0E.
000300 AUTHOR.         K. LEHNER.
000400 INSTALLATION.   KLIMASERVICE RECHENZENTRUM.
000500 DATE-WRITTEN.   1990-02-14.
000600 DATE-COMPILED.
000700 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
000800******************************************************************
000900* Kurzbeschreibung :: Konsolidiert mehrere normierte Zonendateien
001000*                     (Satzbild R1) zu einer einzigen, nach Zeit/
001100*                     Zone/Kennzahl sortierten Langformatdatei
001200*                     (Satzbild R2)
001300* Auftrag          :: KLIMA-3
001400*                     12345678901234567
001500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------*
001800* Vers. | Datum    | von | Kommentar                             *
001900*-------|----------|-----|---------------------------------------*
002000*A.00.00|1990-02-14| kl  | Neuerstellung
002100*A.00.01|1991-07-30| hg  | Sortierschritt PIVSORT eingefuehrt,
002200*                          vorher unsortierte Ausgabe
002300*A.00.02|1994-02-08| rh  | Variable-Auswahl (B3.2) konfigurierbar
002400*                          gemacht statt fest verdrahtet
002500*A.00.03|1998-11-20| kl  | Jahr-2000: Jahrhundert-Literal in
002600*                          C120-JAHR-ANHAENGEN aktualisiert
002700*A.00.04|2003-06-17| hg  | Datei-Ueberlauf (> 5 Zonendateien im
002800*                          Lauf) jetzt mit Fehlermeldung statt
002900*                          stillem Abbruch
003000*A.00.05|2011-06-14| kl  | WS-FILE-VALID-SW/WS-PIVOT-VALUE auf
003100*                          Stufe 77 umgestellt (Einzelfelder)
003200*A.00.06|2011-07-04| kl  | Kopfzeile DateTime,Zone,Value,
003300*                          Simulation,Indicator fehlte auf PIVOUT -
003400*                          SORT auf OUTPUT PROCEDURE umgestellt,
003500*                          damit die Kopfzeile vor den Satz-
003600*                          zeilen geschrieben werden kann
003700*A.00.07|2011-07-11| kl  | Satzbild R2 haengt jetzt direkt an SD
003800*                          PIVSORT/FD PIVOUT (keine leeren 01 mehr
003900*                          daneben); Feldzugriffe ueber OF PIVSORT
004000*                          bzw. OF PIVOUT qualifiziert
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Liest bis zu fuenf normierte Zonendateien (Satzbild R1) nach-
004600* einander.  Vor der eigentlichen Verarbeitung wird je Datei der
004700* erste Satz geprueft (Regel B3.2): fehlen Zone oder Zeitstempel,
004800* wird die gesamte Datei uebersprungen.  Fuer jeden Satz und jede
004900* angeforderte Kennzahl wird eine Langformatzeile freigegeben
005000* (RELEASE) und anschliessend nach Zeit/Zone/Kennzahl sortiert
005100* (Regel: Ausgabe geordnet nach Datum/Zeit, Zone, Kennzahl).
005200*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS ZONEN-ZEICHEN IS "0123456789"
005900                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                         ":_"
006100     UPSI-0 IS KURZLAUF-SCHALTER
006200         ON STATUS IS KURZLAUF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT  PIVIN       ASSIGN TO WS-PIVIN-FILENAME
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS TH-FILE-STATUS.
006800     SELECT  PIVOUT      ASSIGN TO "PIVOUT"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS TH-FILE-STATUS.
007100     SELECT  PIVSORT     ASSIGN TO "PIVSORT".
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  PIVIN
007500     RECORDING MODE IS F.
007600     COPY    THR1CPY OF "=THRMLIB".
007700 SD  PIVSORT.
007800     COPY    THR2CPY OF "=THRMLIB".
007900 FD  PIVOUT
008000     RECORDING MODE IS F.
008100     COPY    THR2CPY OF "=THRMLIB".
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-FILE-IDX         PIC S9(04) COMP VALUE ZERO.
008800     05      C4-FILE-COUNT       PIC S9(04) COMP VALUE ZERO.
008900     05      C4-VAR-IDX          PIC S9(04) COMP VALUE ZERO.
009000     05      C4-VAR-COUNT        PIC S9(04) COMP VALUE ZERO.
009100     05      C4-MONTH-IDX        PIC S9(04) COMP.
009200     05      C9-ROWS-READ-FILE   PIC S9(09) COMP VALUE ZERO.
009300     05      C9-ROWS-READ-TOTAL  PIC S9(09) COMP VALUE ZERO.
009400     05      C9-ROWS-WRITTEN     PIC S9(09) COMP VALUE ZERO.
009500*--------------------------------------------------------------------*
009600* REDEFINES Nr. 1: Monatslaengen-Tabelle (fuer den Tagesuebertrag
009700* bei Stunde 24), als Literalkette geladen
009800*--------------------------------------------------------------------*
009900 01          MONTH-LEN-RAW       PIC X(24) VALUE
010000     "312831303130313130313031".
010100 01          MONTH-LEN-TABLE REDEFINES MONTH-LEN-RAW.
010200     05      MONTH-LEN OCCURS 12 TIMES PIC 9(02).
010300*--------------------------------------------------------------------*
010400* REDEFINES Nr. 2: Namen der je Datei zu pruefenden Dateien, als
010500* Tabelle UND als zusammengesetzte Zeichenkette (Kurzausdruck im
010600* Laufprotokoll)
010700*--------------------------------------------------------------------*
010800 01          FILE-LIST-TABLE.
010900     05      FILE-LIST-NAME OCCURS 5 TIMES INDEXED BY FL-IDX
011000                                 PIC X(30).
011100 01          FILE-LIST-FLAT REDEFINES FILE-LIST-TABLE
011200                                 PIC X(150).
011300*--------------------------------------------------------------------*
011400* REDEFINES Nr. 3: angeforderte Kennzahlen (Regel B3.2), als
011500* Tabelle UND als zusammengesetzte Zeichenkette
011600*--------------------------------------------------------------------*
011700 01          VARIABLE-LIST-TABLE.
011800     05      VARIABLE-ENTRY OCCURS 7 TIMES INDEXED BY VL-IDX.
011900         10  VL-NAME             PIC X(10).
012000         10  VL-REQUESTED-SW     PIC X(01).
012100             88  VL-REQUESTED            VALUE "Y".
012200 01          VARIABLE-LIST-FLAT REDEFINES VARIABLE-LIST-TABLE
012300                                 PIC X(77).
012400*--------------------------------------------------------------------*
012500* Display-Felder: Praefix D
012600*--------------------------------------------------------------------*
012700 01          DISPLAY-FELDER.
012800     05      D-NUM9              PIC ZZZZZZZZ9.
012900     05      D-FILE-O            PIC X(30).
013000*--------------------------------------------------------------------*
013100* Felder mit konstantem Inhalt: Praefix K
013200*--------------------------------------------------------------------*
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08)   VALUE "THPIVC0E".
013500     05      K-LAUF-JAHR          PIC 9(04)   VALUE 2020.
013600     05      K-SIMULATION-NAME    PIC X(30)   VALUE SPACES.
013700*--------------------------------------------------------------------*
013800* Arbeitsfelder
013900*--------------------------------------------------------------------*
014000 01          WS-PIVIN-FILENAME    PIC X(30).
014100 77          WS-FILE-VALID-SW     PIC X(01).
014200     88  WS-FILE-VALID                   VALUE "Y".
014300 77          WS-PIVOT-VALUE       PIC S9(05)V9(04) COMP.
014400 01          WS-EDIT-VALUE        PIC -(04)9.9999.
014500*--------------------------------------------------------------------*
014600* Ausgabe-Datumsfelder (vor und nach Tagesuebertrag Stunde 24)
014700*--------------------------------------------------------------------*
014800 01          WS-OUT-DATE.
014900     05      WS-OUT-YYYY          PIC 9(04).
015000     05      WS-OUT-MM            PIC 9(02).
015100     05      WS-OUT-DD            PIC 9(02).
015200     05      WS-OUT-HH            PIC 9(02).
015300 01          WS-OUT-DATETIME      PIC X(19).
015400 01          WORK-FELDER.
015500     05      ZEILE                PIC X(80) VALUE SPACES.
015600     COPY    THSTCPY OF "=THRMLIB".
015700 PROCEDURE DIVISION.
015800******************************************************************
015900* Steuerungs-Section
016000******************************************************************
016100 A100-STEUERUNG SECTION.
016200 A100-00.
016300     PERFORM B000-VORLAUF
016400     IF  TH-PRG-ABBRUCH
016500         CONTINUE
016600     ELSE
016700         SORT PIVSORT
016800             ON ASCENDING KEY R2-DATETIME  OF PIVSORT
016900                              R2-ZONE      OF PIVSORT
017000                              R2-INDICATOR OF PIVSORT
017100             INPUT PROCEDURE  B100-VERARBEITUNG THRU B100-99-EXIT
017200             OUTPUT PROCEDURE B150-AUSGABE      THRU B150-99-EXIT
017300     END-IF
017400     PERFORM B090-ENDE
017500     STOP RUN
017600     .
017700 A100-99.
017800     EXIT.
017900******************************************************************
018000* Vorlauf: Felder initialisieren, Dateiliste und Kennzahlenliste
018100* laden, Ausgabedatei vorbereiten
018200******************************************************************
018300 B000-VORLAUF SECTION.
018400 B000-00.
018500     PERFORM C000-INIT
018600     PERFORM C100-LOAD-FILE-LIST
018700     PERFORM C110-LOAD-VARIABLE-LIST
018800     .
018900 B000-99.
019000     EXIT.
019100******************************************************************
019200* Eingabeprozedur des Sortierschritts: jede konfigurierte Datei
019300* oeffnen, pruefen (Regel B3.2) und verarbeiten
019400******************************************************************
019500 B100-VERARBEITUNG SECTION.
019600 B100-00.
019700     PERFORM B110-FILE-LOOP VARYING C4-FILE-IDX FROM 1 BY 1
019800             UNTIL C4-FILE-IDX > C4-FILE-COUNT
019900     .
020000 B100-99-EXIT.
020100     EXIT.
020200******************************************************************
020300* Ausgabeprozedur des Sortierschritts: Kopfzeile voranstellen,
020400* dann die sortierten Langformatzeilen nach PIVOUT schreiben
020500******************************************************************
020600 B150-AUSGABE SECTION.
020700 B150-00.
020800     OPEN OUTPUT PIVOUT
020900     MOVE SPACES TO R2-INDICATOR-RECORD OF PIVOUT
021000     MOVE "DateTime,Zone,Value,Simulation,Indicator" TO
021100         R2-INDICATOR-RECORD OF PIVOUT
021200     WRITE R2-INDICATOR-RECORD OF PIVOUT
021300     PERFORM B160-RUECKGABE-LOOP THRU B160-99-EXIT
021400     CLOSE PIVOUT
021500     .
021600 B150-99-EXIT.
021700     EXIT.
021800******************************************************************
021900* Je einen sortierten Satz aus PIVSORT zurueckholen und schreiben
022000******************************************************************
022100 B160-RUECKGABE-LOOP SECTION.
022200 B160-00.
022300     RETURN PIVSORT
022400         AT END
022500             GO TO B160-99-EXIT
022600     END-RETURN
022700     WRITE R2-INDICATOR-RECORD OF PIVOUT
022800         FROM R2-INDICATOR-RECORD OF PIVSORT
022900     GO TO B160-00
023000     .
023100 B160-99-EXIT.
023200     EXIT.
023300******************************************************************
023400* Eine konfigurierte Zonendatei pruefen und ggf. verarbeiten
023500******************************************************************
023600 B110-FILE-LOOP SECTION.
023700 B110-00.
023800     IF  FILE-LIST-NAME (C4-FILE-IDX) = SPACES
023900         GO TO B110-99-EXIT
024000     END-IF
024100     MOVE FILE-LIST-NAME (C4-FILE-IDX) TO WS-PIVIN-FILENAME
024200     MOVE ZERO TO C9-ROWS-READ-FILE
024300     PERFORM B112-VALIDATE-FILE
024400     IF  NOT WS-FILE-VALID
024500         MOVE FILE-LIST-NAME (C4-FILE-IDX) TO D-FILE-O
024600         DISPLAY K-MODUL " UEBERSPRUNGEN (B3.2): " D-FILE-O
024700         GO TO B110-99-EXIT
024800     END-IF
024900     OPEN INPUT PIVIN
025000     PERFORM B120-READ-LOOP THRU B120-99-EXIT
025100     CLOSE PIVIN
025200     ADD C9-ROWS-READ-FILE TO C9-ROWS-READ-TOTAL
025300     MOVE FILE-LIST-NAME (C4-FILE-IDX) TO D-FILE-O
025400     MOVE C9-ROWS-READ-FILE TO D-NUM9
025500     DISPLAY K-MODUL " " D-FILE-O " GELESEN: " D-NUM9
025600     .
025700 B110-99-EXIT.
025800     EXIT.
025900******************************************************************
026000* Regel B3.2: ersten Satz der Datei pruefen - fehlt Zone oder
026100* Zeitstempel, gilt die gesamte Datei als uebersprungen
026200******************************************************************
026300 B112-VALIDATE-FILE SECTION.
026400 B112-00.
026500     SET WS-FILE-VALID TO TRUE
026600     OPEN INPUT PIVIN
026700     IF  TH-FILE-NOK
026800         SET WS-FILE-VALID TO FALSE
026900         GO TO B112-99-EXIT
027000     END-IF
027100     READ PIVIN
027200         AT END
027300             SET WS-FILE-VALID TO FALSE
027400             CLOSE PIVIN
027500             GO TO B112-99-EXIT
027600     END-READ
027700     IF  R1-ZONE-NAME = SPACES
027800         SET WS-FILE-VALID TO FALSE
027900     END-IF
028000     IF  R1-DATE-MM = ZERO AND R1-DATE-DD = ZERO
028100         SET WS-FILE-VALID TO FALSE
028200     END-IF
028300     CLOSE PIVIN
028400     .
028500 B112-99-EXIT.
028600     EXIT.
028700******************************************************************
028800* Satzleseschleife einer Zonendatei: je Satz alle angeforderten
028900* Kennzahlen freigeben (RELEASE an den Sortierschritt)
029000******************************************************************
029100 B120-READ-LOOP SECTION.
029200 B120-00.
029300     READ PIVIN
029400         AT END
029500             GO TO B120-99-EXIT
029600     END-READ
029700     ADD 1 TO C9-ROWS-READ-FILE
029800     PERFORM B130-TIMESTAMP-NORMALIZE
029900     PERFORM B140-EMIT-LOOP VARYING VL-IDX FROM 1 BY 1
030000             UNTIL VL-IDX > C4-VAR-COUNT
030100     GO TO B120-00
030200     .
030300 B120-99-EXIT.
030400     EXIT.
030500******************************************************************
030600* Regel B3.1: Jahr anhaengen und Stunde-24-Regel anwenden; erzeugt
030700* die volle Zeitstempel-Zeichenkette JJJJ-MM-TT HH:MI:SS
030800******************************************************************
030900 B130-TIMESTAMP-NORMALIZE SECTION.
031000 B130-00.
031100     MOVE K-LAUF-JAHR    TO WS-OUT-YYYY
031200     MOVE R1-DATE-MM     TO WS-OUT-MM
031300     MOVE R1-DATE-DD     TO WS-OUT-DD
031400     MOVE R1-HOUR        TO WS-OUT-HH
031500     IF  R1-HOUR = 24
031600         MOVE ZERO TO WS-OUT-HH
031700         PERFORM C120-JAHR-ANHAENGEN
031800     END-IF
031900     STRING WS-OUT-YYYY  DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
032000            WS-OUT-MM    DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
032100            WS-OUT-DD    DELIMITED BY SIZE, " " DELIMITED BY SIZE,
032200            WS-OUT-HH    DELIMITED BY SIZE, ":00:00"
032300                         DELIMITED BY SIZE
032400        INTO WS-OUT-DATETIME
032500     .
032600 B130-99.
032700     EXIT.
032800******************************************************************
032900* Tagesuebertrag bei Stunde 24: Tag/Monat/Jahr um einen Tag
033000* weiterzaehlen (ueber die Monatslaengen-Tabelle)
033100******************************************************************
033200 C120-JAHR-ANHAENGEN SECTION.
033300 C120-00.
033400     MOVE WS-OUT-MM TO C4-MONTH-IDX
033500     ADD 1 TO WS-OUT-DD
033600     IF  WS-OUT-DD > MONTH-LEN (C4-MONTH-IDX)
033700         MOVE 1 TO WS-OUT-DD
033800         ADD 1 TO WS-OUT-MM
033900         IF  WS-OUT-MM > 12
034000             MOVE 1 TO WS-OUT-MM
034100             ADD 1 TO WS-OUT-YYYY
034200         END-IF
034300     END-IF
034400     .
034500 C120-99.
034600     EXIT.
034700******************************************************************
034800* Eine angeforderte Kennzahl pruefen und ggf. freigeben
034900******************************************************************
035000 B140-EMIT-LOOP SECTION.
035100 B140-00.
035200     IF  NOT VL-REQUESTED (VL-IDX)
035300         GO TO B140-99-EXIT
035400     END-IF
035500     EVALUATE VL-IDX
035600         WHEN 1  MOVE R1-AIR-TEMP         TO WS-PIVOT-VALUE
035700         WHEN 2  MOVE R1-RADIANT-TEMP     TO WS-PIVOT-VALUE
035800         WHEN 3  MOVE R1-OPERATIVE-TEMP   TO WS-PIVOT-VALUE
035900         WHEN 4  MOVE R1-REL-HUMIDITY     TO WS-PIVOT-VALUE
036000         WHEN 5  MOVE R1-OCCUPANCY        TO WS-PIVOT-VALUE
036100         WHEN 6  MOVE R1-OUTDOOR-DRYBULB  TO WS-PIVOT-VALUE
036200         WHEN 7  MOVE R1-OUTDOOR-DEWPOINT TO WS-PIVOT-VALUE
036300     END-EVALUATE
036400     MOVE WS-PIVOT-VALUE TO WS-EDIT-VALUE
036500     MOVE SPACES              TO R2-INDICATOR-RECORD OF PIVSORT
036600     MOVE WS-OUT-DATETIME     TO R2-DATETIME OF PIVSORT
036700     MOVE R1-ZONE-NAME        TO R2-ZONE     OF PIVSORT
036800     MOVE WS-EDIT-VALUE       TO R2-VALUE    OF PIVSORT
036900     MOVE K-SIMULATION-NAME   TO R2-SIMULATION OF PIVSORT
037000     MOVE VL-NAME (VL-IDX)    TO R2-INDICATOR OF PIVSORT
037100     RELEASE R2-INDICATOR-RECORD OF PIVSORT
037200     ADD 1 TO C9-ROWS-WRITTEN
037300     .
037400 B140-99-EXIT.
037500     EXIT.
037600******************************************************************
037700* Initialisierung von Feldern und Strukturen
037800******************************************************************
037900 C000-INIT SECTION.
038000 C000-00.
038100     INITIALIZE COMP-FELDER
038200                TH-SCHALTER
038300                FILE-LIST-TABLE
038400                VARIABLE-LIST-TABLE
038500     MOVE "SIM-2020-BASELINE" TO K-SIMULATION-NAME
038600     .
038700 C000-99.
038800     EXIT.
038900******************************************************************
039000* Liste der bis zu fuenf zu verarbeitenden Zonendateien laden
039100* (leere Eintraege werden uebersprungen)
039200******************************************************************
039300 C100-LOAD-FILE-LIST SECTION.
039400 C100-00.
039500     MOVE "PIVZONE1" TO FILE-LIST-NAME (1)
039600     MOVE "PIVZONE2" TO FILE-LIST-NAME (2)
039700     MOVE "PIVZONE3" TO FILE-LIST-NAME (3)
039800     MOVE SPACES     TO FILE-LIST-NAME (4)
039900     MOVE SPACES     TO FILE-LIST-NAME (5)
040000     MOVE 5          TO C4-FILE-COUNT
040100     .
040200 C100-99.
040300     EXIT.
040400******************************************************************
040500* Liste der angeforderten Kennzahlen laden (Regel B3.2)
040600******************************************************************
040700 C110-LOAD-VARIABLE-LIST SECTION.
040800 C110-00.
040900     MOVE "AIR_TEMP"         TO VL-NAME (1)
041000     MOVE "RAD_TEMP"         TO VL-NAME (2)
041100     MOVE "OP_TEMP"          TO VL-NAME (3)
041200     MOVE "REL_HUM"          TO VL-NAME (4)
041300     MOVE "OCCUPANCY"        TO VL-NAME (5)
041400     MOVE "OUT_DRYBULB"      TO VL-NAME (6)
041500     MOVE "OUT_DEWPT"        TO VL-NAME (7)
041600     SET  VL-REQUESTED (1)   TO TRUE
041700     SET  VL-REQUESTED (2)   TO TRUE
041800     SET  VL-REQUESTED (3)   TO TRUE
041900     SET  VL-REQUESTED (4)   TO TRUE
042000     SET  VL-REQUESTED (5)   TO TRUE
042100     SET  VL-REQUESTED (6)   TO TRUE
042200     SET  VL-REQUESTED (7)   TO TRUE
042300     MOVE 7                  TO C4-VAR-COUNT
042400     .
042500 C110-99.
042600     EXIT.
042700******************************************************************
042800* Nachlauf: Kontrollsummen ausgeben
042900******************************************************************
043000 B090-ENDE SECTION.
043100 B090-00.
043200     IF  TH-PRG-ABBRUCH
043300         DISPLAY ">>> ABBRUCH THPIVC0E <<<"
043400     ELSE
043500         MOVE C9-ROWS-READ-TOTAL TO D-NUM9
043600         DISPLAY "ROHSAETZE GELESEN GESAMT : " D-NUM9
043700         MOVE C9-ROWS-WRITTEN    TO D-NUM9
043800         DISPLAY "R2-SAETZE GESCHRIEBEN    : " D-NUM9
043900     END-IF
044000     .
044100 B090-99.
044200     EXIT.
044300******************************************************************
044400* ENDE Source-Programm
044500******************************************************************
