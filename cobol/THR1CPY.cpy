000100******************************************************************
000200* Copybook       :: THR1CPY
000300* Kurzbeschreibung :: Satzbild R1 - normierter Stundensatz Klima
000400*                     (ein Satz je Zone und Stunde)
000500* Verwendet von   :: THEXTR0E (schreibend), THINDC0E (lesend),
000600*                     THPIVC0E (lesend, je Eingabedatei)
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1989-04-11| kl  | Neuerstellung
001100*A.00.01|1991-09-03| rh  | Feld R1-OPERATIVE-IND ergaenzt (B1.2)
001200*A.00.02|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder
001300*A.00.03|2011-07-11| kl  | Satzbild auf 05 herabgestuft, damit es
001400*                          unter dem FD/SD-Satznamen haengt statt
001500*                          als eigener 01 daneben zu stehen
001600*----------------------------------------------------------------*
001700******************************************************************
001800     05          R1-THERMAL-RECORD.
001900*--------------------------------------------------------------*
002000*    Zeitstempel-Teil (B1.1)
002100*--------------------------------------------------------------*
002200         10      R1-DATE-MM          PIC 9(02).
002300         10      R1-DATE-DD          PIC 9(02).
002400         10      R1-HOUR             PIC 9(02).
002500*--------------------------------------------------------------*
002600*    Zonenkennung
002700*--------------------------------------------------------------*
002800         10      R1-ZONE-NAME        PIC X(30).
002900*--------------------------------------------------------------*
003000*    Messwerte der Zone
003100*--------------------------------------------------------------*
003200         10      R1-REL-HUMIDITY     PIC S9(03)V9(02).
003300         10      R1-OCCUPANCY        PIC S9(05)V9(02).
003400         10      R1-AIR-TEMP         PIC S9(03)V9(02).
003500         10      R1-RADIANT-TEMP     PIC S9(03)V9(02).
003600         10      R1-OPERATIVE-TEMP   PIC S9(03)V9(02).
003700*        Kennzeichen Operativtemperatur (Regel B1.2)
003800         10      R1-OPERATIVE-IND    PIC X(01).
003900             88  R1-OPERATIVE-VALID          VALUE "V".
004000             88  R1-OPERATIVE-INVALID        VALUE "N".
004100*--------------------------------------------------------------*
004200*    Aussenklima (fuer alle Zonen einer Stunde identisch)
004300*--------------------------------------------------------------*
004400         10      R1-OUTDOOR-DRYBULB  PIC S9(03)V9(02).
004500         10      R1-OUTDOOR-DEWPOINT PIC S9(03)V9(02).
004600*--------------------------------------------------------------*
004700*    Reserve
004800*--------------------------------------------------------------*
004900         10      FILLER              PIC X(10).
