000100******************************************************************
000200* Copybook       :: THR2CPY
000300* Kurzbeschreibung :: Satzbild R2 - Langformat-Ausgabezeile
000400*                     (DateTime x Zone x Indikator x Wert)
000500* Verwendet von   :: THINDC0E, THPIVC0E, THAGGR0E (alle schreibend)
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-04-18| kl  | Neuerstellung
001000*A.00.01|1996-02-06| hg  | Feld R2-INDICATOR auf 10 Stellen
001100*                          erweitert (DIlevel/HIlevel)
001200*A.00.02|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder
001300*A.00.03|2011-07-11| kl  | Satzbild auf 05 herabgestuft, damit es
001400*                          unter dem FD/SD-Satznamen haengt statt
001500*                          als eigener 01 daneben zu stehen
001600*----------------------------------------------------------------*
001700******************************************************************
001800     05          R2-INDICATOR-RECORD.
001900*        YYYY-MM-DD HH:MM:SS, Leerfeld bei aggregierten Zeilen
002000         10      R2-DATETIME         PIC X(19).
002100*        Zonenname; "Environment" fuer AWD, "values" fuer ALPHATOT
002200         10      R2-ZONE             PIC X(30).
002300*        editiert -ZZZ9.9999 oder Kategorietext
002400         10      R2-VALUE            PIC X(22).
002500*        Name des Simulationslaufs (Aufrufparameter)
002600         10      R2-SIMULATION       PIC X(30).
002700*        IOD/AWD/ALPHA/HI/DDH/DI/DIlevel/HIlevel/alphatot
002800         10      R2-INDICATOR        PIC X(10).
002900*--------------------------------------------------------------*
003000*    Reserve
003100*--------------------------------------------------------------*
003200         10      FILLER              PIC X(09).
