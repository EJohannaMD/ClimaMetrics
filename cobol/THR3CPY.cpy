000100******************************************************************
000200* Copybook       :: THR3CPY
000300* Kurzbeschreibung :: Satzbild R3 - Zonen-Summensatz
000400*                     (Kontrollwechsel Zone, aus THINDC0E)
000500* Verwendet von   :: THINDC0E (schreibend), THAGGR0E (lesend)
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-04-18| kl  | Neuerstellung
001000*A.00.01|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder
001100*A.00.02|2011-07-11| kl  | Satzbild auf 05 herabgestuft, damit es
001200*                          unter dem FD/SD-Satznamen haengt statt
001300*                          als eigener 01 daneben zu stehen
001400*----------------------------------------------------------------*
001500******************************************************************
001600     05          R3-ZONE-SUMMARY.
001700         10      R3-ZONE-NAME        PIC X(30).
001800*        IOD = Summe Ueberschuss / Summe Belegungsstunden (B2.1)
001900         10      R3-IOD              PIC S9(03)V9(04).
002000*        Summe positiver (Top - Tcomf) ueber belegte Ueberhitzung
002100         10      R3-EXCESS-TEMP      PIC S9(07)V9(04).
002200*        Summe Belegungssignal ueber alle Stunden
002300         10      R3-OCCUPIED-HOURS   PIC S9(07)V9(02).
002400*        Summe Gradstunden oberhalb adaptiver Obergrenze (B2.5)
002500         10      R3-DDH-UPPER        PIC S9(07)V9(04).
002600*        Summe Gradstunden unterhalb adaptiver Untergrenze (B2.5)
002700         10      R3-DDH-LOWER        PIC S9(07)V9(04).
002800*--------------------------------------------------------------*
002900*    Reserve
003000*--------------------------------------------------------------*
003100         10      FILLER              PIC X(01).
