000100******************************************************************
000200* Copybook       :: THR4CPY
000300* Kurzbeschreibung :: Satzbild R4 - Umgebungs-Summensatz
000400*                     (ein Satz je Lauf, aus THINDC0E)
000500* Verwendet von   :: THINDC0E (schreibend), THAGGR0E (lesend)
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-04-18| kl  | Neuerstellung
001000*A.00.01|1998-11-20| kl  | Jahr-2000: Pruefung Datumsfelder
001100*A.00.02|2011-06-14| kl  | R4-ALPHA-COUNT ergaenzt - Regel B4.1
001200*                          (ALPHATOT undefiniert bei Anzahl = 0)
001300*A.00.03|2011-07-11| kl  | Satzbild auf 05 herabgestuft, damit es
001400*                          unter dem FD/SD-Satznamen haengt statt
001500*                          als eigener 01 daneben zu stehen
001600*----------------------------------------------------------------*
001700******************************************************************
001800     05          R4-ENVIRONMENT-SUMMARY.
001900*        AWD = Summe positiver Aussenueberschuss / Anzahl Schritte
002000         10      R4-AWD-VALUE           PIC S9(03)V9(04).
002100         10      R4-AWD-TOTAL-EXCESS    PIC S9(07)V9(04).
002200         10      R4-AWD-TOTAL-STEPS     PIC 9(07).
002300*        Mittelwert aller gueltigen stuendlichen ALPHA-Werte
002400         10      R4-ALPHATOT-VALUE      PIC S9(05)V9(04).
002500*        Anzahl gueltiger stuendlicher ALPHA-Werte (Regel B4.1);
002600*        = 0 bedeutet ALPHATOT undefiniert, keine Zeile in THAGGR0E
002700         10      R4-ALPHA-COUNT         PIC 9(07).
002800*--------------------------------------------------------------*
002900*    Reserve
003000*--------------------------------------------------------------*
003100         10      FILLER                 PIC X(39).
