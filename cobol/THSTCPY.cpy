000100******************************************************************
000200* Copybook       :: THSTCPY
000300* Kurzbeschreibung :: gemeinsame Datei-Status- und Schalterfelder
000400*                     fuer die ClimaMetrics-Batchkette
000500* Verwendet von   :: THEXTR0E, THINDC0E, THPIVC0E, THAGGR0E
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-04-11| kl  | Neuerstellung (vgl. WSYS022C)
001000*A.00.01|1998-11-20| kl  | Jahr-2000: keine Aenderung noetig
001100*----------------------------------------------------------------*
001200******************************************************************
001300 01          TH-SCHALTER.
001400     05      TH-FILE-STATUS      PIC X(02).
001500         88  TH-FILE-OK                      VALUE "00".
001600         88  TH-FILE-EOF                     VALUE "10".
001700         88  TH-FILE-NOK                     VALUE "01" THRU "09"
001800                                                    "11" THRU "99".
001900     05      TH-EOF-SW           PIC X(01)   VALUE "N".
002000         88  TH-EOF                          VALUE "Y".
002100     05      TH-PRG-STATUS       PIC 9(01)   VALUE ZERO.
002200         88  TH-PRG-OK                       VALUE ZERO.
002300         88  TH-PRG-ABBRUCH                  VALUE 1.
002400     05      FILLER              PIC X(04).
